000100*****************************************************************
000110* CEMCUR  -  CALL LINKAGE FOR CEM0003.  CEM0001 LOADS THE TEST   
000120* CASE NAME BEING SCORED AND CEM0003 RETURNS THE CEM-ORD SCORE   
000130* PLUS A FLAG SHOWING WHETHER THE TEST CASE WAS FOUND AT ALL IN  
000140* THE SYSTEM OUTPUT FILE.                                        
000150*****************************************************************
000160 01  CEM-CUR-CASE-AREA.                                          
000170     03  CEM-CUR-TEST-CASE         PIC X(30).                    
000180     03  CEM-CUR-N-TOTAL           PIC 9(07) COMP.               
000190     03  CEM-CUR-SCORE             PIC S9(03)V9(08).             
000200     03  CEM-CUR-FOUND-FLAG        PIC X(01).                    
000210         88  CEM-CUR-FOUND-IN-OUTPUT   VALUE 'Y'.                
000220         88  CEM-CUR-NOT-IN-OUTPUT     VALUE 'N'.                
000230     03  FILLER                    PIC X(10).                    
