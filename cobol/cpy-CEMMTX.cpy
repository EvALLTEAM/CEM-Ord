000100*****************************************************************
000110* CEMMTX  -  GOLD CLASS INDEX AND CONFUSION MATRIX FOR ONE GOLD  
000120* TEST CASE.  CEM-MTX-GOLD-CLASS IS INDEXED IN ORDER OF FIRST    
000130* APPEARANCE OF THE CLASS IN THE GOLD DATA FOR THE TEST CASE.    
000140* THE MATRIX IS BUILT FOR COMPLETENESS - THE CEM-ORD SCORE       
000150* ITSELF IS COMPUTED FROM THE FREQUENCY TABLE (CEMFRQ) ONLY.     
000160*****************************************************************
000170 01  CEM-MTX-AREA.                                               
000180     03  CEM-MTX-GOLD-TOT          PIC 9(05) COMP.               
000190     03  CEM-MTX-GOLD-CLASS-TB.                                  
000200         05  CEM-MTX-GOLD-CLASS OCCURS 0 TO 200 TIMES            
000210                     DEPENDING ON CEM-MTX-GOLD-TOT               
000220                     INDEXED BY CEM-MTX-G-IDX.                   
000230             10  CEM-MTX-GOLD-CLASS-TEXT   PIC X(12).            
000240             10  FILLER                    PIC X(08).            
000250     03  CEM-MTX-CELLS.                                          
000260         05  CEM-MTX-ROW OCCURS 0 TO 200 TIMES                   
000270                     DEPENDING ON CEM-MTX-GOLD-TOT               
000280                     INDEXED BY CEM-MTX-R-IDX.                   
000290             10  CEM-MTX-COL OCCURS 0 TO 200 TIMES               
000300                     DEPENDING ON CEM-MTX-GOLD-TOT               
000310                     INDEXED BY CEM-MTX-C-IDX                    
000320                     PIC 9(07) COMP.                             
000330     03  FILLER                    PIC X(08).                    
