000100*****************************************************************
000110* CEMSCR  -  PER-TEST-CASE CEM-ORD SCORE TABLE (THE RESULT       
000120* HOLDER).  CEM-SCORE-TB HOLDS ONE ROW PER GOLD TEST CASE IN     
000130* GOLD-TABLE ORDER.  CEM-OUTONLY-TB HOLDS TEST CASES SEEN ONLY   
000140* IN THE SYSTEM OUTPUT FILE, REPORTED WITH A DASH SCORE.         
000150*****************************************************************
000160 01  CEM-SCORE-AREA.                                             
000170     03  CEM-SCORE-TOT             PIC 9(05) COMP.               
000180     03  CEM-SCORE-TB.                                           
000190         05  CEM-SCORE-ROW OCCURS 0 TO 500 TIMES                 
000200                     DEPENDING ON CEM-SCORE-TOT                  
000210                     INDEXED BY CEM-SCORE-IDX.                   
000220             10  CEM-SCORE-TEST-CASE       PIC X(30).            
000230             10  CEM-SCORE-VALUE           PIC S9(03)V9(08).     
000240             10  CEM-SCORE-FOUND-FLAG      PIC X(01).            
000250                 88  CEM-SCORE-EXISTS          VALUE 'Y'.        
000260                 88  CEM-SCORE-MISSING         VALUE 'N'.        
000270             10  FILLER                    PIC X(09).            
000280     03  CEM-OUTONLY-TOT           PIC 9(05) COMP.               
000290     03  CEM-OUTONLY-TB.                                         
000300         05  CEM-OUTONLY-ROW OCCURS 0 TO 500 TIMES               
000310                     DEPENDING ON CEM-OUTONLY-TOT                
000320                     INDEXED BY CEM-OUTONLY-IDX.                 
000330             10  CEM-OUTONLY-TEST-CASE     PIC X(30).            
000340             10  FILLER                    PIC X(10).            
000350     03  CEM-MACRO-AVERAGE         PIC S9(03)V9(08).             
000360     03  CEM-MACRO-AVG-FLAG        PIC X(01).                    
000370         88  CEM-MACRO-AVG-EXISTS      VALUE 'Y'.                
000380         88  CEM-MACRO-AVG-NULL        VALUE 'N'.                
000390     03  FILLER                    PIC X(15).                    
