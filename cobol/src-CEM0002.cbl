000100 IDENTIFICATION DIVISION.                                        
000110 PROGRAM-ID.  CEM0002.                                           
000120 AUTHOR.      R HALVORSEN.                                       
000130 INSTALLATION. EVALCTR DATA SERVICES.                            
000140 DATE-WRITTEN. 03/14/1988.                                       
000150 DATE-COMPILED.                                                  
000160 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.                  
000170*****************************************************************
000180* CEM0002 - ORDINAL CLASSIFICATION LINE EDITOR                   
000190* CALLED ONCE FOR EACH LINE OF THE GOLD STANDARD OR SYSTEM       
000200* OUTPUT FILE.  SPLITS THE LINE ON TAB, EDITS THE THREE          
000210* COLUMNS AND STORES THE RESULT IN THE CALLER'S TABLE.           
000220*----------------------------------------------------------------
000230* CHANGE LOG                                                     
000240*   03/14/88  RH   0000  ORIGINAL PROGRAM FOR CEM-ORD PROJECT.   
000250*   04/02/88  RH   0000  ADDED DUPLICATE ITEM-ID CHECK.          
000260*   09/19/88  RH   0011  LENIENT MODE SKIPS BAD LINE, KEEPS GOING
000270*   01/22/90  JT   0034  NUMERIC EDIT NOW ACCEPTS LEADING SIGN.  
000280*   06/03/93  JT   0058  RAISED CLASS TEXT LEN CHECK TO X(12).   
000290*   11/11/98  PLK  0102  Y2K REVIEW - NO DATE FIELDS IN THIS PGM,
000300*                        NO CHANGE REQUIRED.  SIGNED OFF PLK.    
000310*   02/09/01  DAS  0119  TIGHTENED NUMVAL SCAN, TRAILING BLANKS  
000320*                        NO LONGER COUNTED AS DATA.              
000330*****************************************************************
000340 ENVIRONMENT DIVISION.                                           
000350 CONFIGURATION SECTION.                                          
000360 SOURCE-COMPUTER.   IBM-370.                                     
000370 OBJECT-COMPUTER.   IBM-370.                                     
000380 SPECIAL-NAMES.                                                  
000390     C01 IS TOP-OF-FORM                                          
000400     CLASS CEM-DIGITS   IS '0' THRU '9'.                         
000410 INPUT-OUTPUT SECTION.                                           
000420 FILE-CONTROL.                                                   
000430*    NO FILES OWNED BY THIS PROGRAM - CALLER DOES ALL I-O.       
000440 DATA DIVISION.                                                  
000450 FILE SECTION.                                                   
000460 WORKING-STORAGE SECTION.
000470*
000480*    STANDALONE INVOCATION COUNTER - HOW MANY LINES THIS COPY OF
000490*    THE PROGRAM HAS EDITED SINCE LOAD.  AUDIT TRAIL ONLY.
000500 77  WK-CALL-CTR             PIC 9(07) COMP VALUE ZERO.
000510*
000520 01  WK-LITERALS.
000530     03  WK-TAB-CHAR           PIC X(01) VALUE X'09'.            
000540     03  WK-PGM-NAME           PIC X(08) VALUE 'CEM0002'.        
000550     03  FILLER                PIC X(03).
000560*                                                                
000570 01  WK-SPLIT-WORK.                                              
000580     03  WK-SPLIT-COL-CNT      PIC 9(01) COMP.                   
000590     03  WK-SPLIT-TAB-CNT      PIC 9(03) COMP.                   
000600     03  WK-SPLIT-POS          PIC 9(03) COMP.                   
000610     03  WK-SPLIT-COL-START    PIC 9(03) COMP.                   
000620     03  WK-SPLIT-COL-LEN      PIC 9(03) COMP.                   
000630     03  WK-SPLIT-COL-1        PIC X(30).                        
000640     03  WK-SPLIT-COL-2        PIC X(30).                        
000650     03  WK-SPLIT-COL-3        PIC X(12).                        
000660     03  WK-SPLIT-BAD-SW       PIC X(01).                        
000670         88  WK-SPLIT-IS-BAD       VALUE 'Y'.                    
000680         88  WK-SPLIT-IS-OK        VALUE 'N'.                    
000690     03  FILLER                PIC X(01).
000700 01  WK-SPLIT-WORK-ALT REDEFINES WK-SPLIT-WORK.                  
000710     03  FILLER                PIC X(15).                        
000720     03  WK-SPLIT-RAW-VIEW     PIC X(72).                        
000730*                                                                
000740 01  WK-EDIT-WORK.                                               
000750     03  WK-EDIT-POS           PIC 9(02) COMP.                   
000760     03  WK-EDIT-LEN           PIC 9(02) COMP.                   
000770     03  WK-EDIT-ONE-CHAR      PIC X(01).                        
000780     03  WK-EDIT-ONE-DIGIT REDEFINES WK-EDIT-ONE-CHAR            
000790                                 PIC 9(01).                      
000800     03  WK-EDIT-SIGN-FACTOR   PIC S9(01) VALUE 1.               
000810     03  WK-EDIT-INT-VAL       PIC S9(07).                       
000820     03  WK-EDIT-DEC-VAL       PIC S9(04).                       
000830     03  WK-EDIT-DEC-SCALED    PIC S9(04).                       
000840     03  WK-EDIT-DEC-DIGITS    PIC 9(01) COMP.                   
000850     03  WK-EDIT-CLASS-NUM     PIC S9(07)V9(04).                 
000860     03  WK-EDIT-POINT-SW      PIC X(01).                        
000870         88  WK-EDIT-POINT-SEEN    VALUE 'Y'.                    
000880         88  WK-EDIT-NO-POINT      VALUE 'N'.                    
000890     03  WK-EDIT-DIGIT-SW      PIC X(01).                        
000900         88  WK-EDIT-DIGIT-SEEN    VALUE 'Y'.                    
000910         88  WK-EDIT-NO-DIGIT      VALUE 'N'.                    
000920     03  WK-EDIT-DONE-SW       PIC X(01).                        
000930         88  WK-EDIT-IS-DONE       VALUE 'Y'.                    
000940         88  WK-EDIT-NOT-DONE      VALUE 'N'.                    
000950     03  WK-EDIT-BAD-SW        PIC X(01).                        
000960         88  WK-EDIT-CHAR-BAD      VALUE 'Y'.                    
000970         88  WK-EDIT-CHAR-OK       VALUE 'N'.                    
000980     03  FILLER                PIC X(01).
000990 01  WK-EDIT-WORK-ALT REDEFINES WK-EDIT-WORK.                    
001000     03  FILLER                PIC X(04).                        
001010     03  WK-EDIT-COUNTS-VIEW   PIC X(15).                        
001020     03  FILLER                PIC X(05).                        
001030*                                                                
001040 01  WK-DUP-CHECK-WORK.
001050     03  WK-DUP-FOUND-SW       PIC X(01).
001060         88  WK-DUP-WAS-FOUND      VALUE 'Y'.
001070         88  WK-DUP-NOT-FOUND      VALUE 'N'.
001080     03  FILLER                PIC X(01).
001090     03  WK-DUP-SCAN-IDX       PIC 9(07) COMP.
001100*
001110 01  WK-WFRQ-CHECK-WORK.
001120     03  WK-WFRQ-SCAN-IDX      PIC 9(03) COMP.
001130     03  WK-WFRQ-FOUND-SW      PIC X(01).
001140         88  WK-WFRQ-WAS-FOUND     VALUE 'Y'.
001150         88  WK-WFRQ-NOT-FOUND     VALUE 'N'.
001160     03  FILLER                PIC X(02).
001170*
001180 LOCAL-STORAGE SECTION.                                          
001190 01  LS-MESSAGE-WORK           PIC X(60).                        
001200*                                                                
001210 LINKAGE SECTION.                                                
001220 COPY CEMPARM.                                                   
001230 COPY CEMDGN.                                                    
001240 COPY CEMTBL REPLACING ==:F:== BY ==C==.                         
001250*                                                                
001260 PROCEDURE DIVISION USING CEM-PARM-AREA                          
001270                          CEM-DIAG-AREA                          
001280                          CEM-C-TABLE.                           
001290*                                                                
001300 0000-MAIN-LINE.
001310     ADD 1                            TO WK-CALL-CTR.
001320     MOVE SPACE                       TO CEM-DIAG-MESSAGE.
001330     SET CEM-DIAG-IS-OK               TO TRUE.                   
001340     MOVE CEM-PARM-LINE-NO            TO CEM-DIAG-LINE-NO.       
001350     PERFORM 0100-SPLIT-THE-LINE THRU 0100-EXIT.                 
001360     IF WK-SPLIT-IS-BAD                                          
001370        GO TO 0000-MAIN-LINE-EXIT                                
001380     END-IF                                                      
001390     PERFORM 0200-EDIT-COLUMNS THRU 0200-EXIT.                   
001400     IF CEM-DIAG-IS-FATAL OR CEM-DIAG-IS-WARNING                 
001410        GO TO 0000-MAIN-LINE-EXIT                                
001420     END-IF                                                      
001430     PERFORM 0300-CHECK-DUPLICATE THRU 0300-EXIT.                
001440     IF CEM-DIAG-IS-FATAL OR CEM-DIAG-IS-WARNING                 
001450        GO TO 0000-MAIN-LINE-EXIT                                
001460     END-IF                                                      
001470     PERFORM 0400-CONVERT-CLASS-VALUE THRU 0400-EXIT.
001480     IF CEM-DIAG-IS-FATAL OR CEM-DIAG-IS-WARNING
001490        GO TO 0000-MAIN-LINE-EXIT
001500     END-IF
001510     PERFORM 0500-STORE-THE-ROW THRU 0500-EXIT.                  
001520 0000-MAIN-LINE-EXIT.                                            
001530     GOBACK.                                                     
001540*                                                                
001550 0100-SPLIT-THE-LINE.                                            
001560*    COUNT THE TABS IN THE RAW LINE - EXACTLY 2 TABS MEANS       
001570*    EXACTLY 3 COLUMNS, WHICH IS ALL THIS FORMAT ALLOWS.         
001580     SET WK-SPLIT-IS-OK               TO TRUE.                   
001590     MOVE ZERO                        TO WK-SPLIT-TAB-CNT.       
001600     MOVE SPACE                       TO WK-SPLIT-COL-1          
001610                                          WK-SPLIT-COL-2         
001620                                          WK-SPLIT-COL-3.        
001630     MOVE 1                           TO WK-SPLIT-COL-START.     
001640     MOVE 1                           TO WK-SPLIT-COL-CNT.       
001650     PERFORM 0110-SPLIT-ONE-CHAR                                 
001660        VARYING WK-SPLIT-POS FROM 1 BY 1                         
001670        UNTIL WK-SPLIT-POS > CEM-PARM-LINE-LEN.                  
001680     PERFORM 0120-CLOSE-LAST-COLUMN THRU 0120-EXIT.              
001690     IF WK-SPLIT-TAB-CNT NOT = 2                                 
001700        SET WK-SPLIT-IS-BAD           TO TRUE                    
001710        MOVE 'LINE DOES NOT HAVE EXACTLY 3 COLUMNS'              
001720                                       TO CEM-DIAG-MESSAGE       
001730        PERFORM 0130-RAISE-COLUMN-ERROR THRU 0130-EXIT           
001740     ELSE                                                        
001750        ADD 1                         TO CEM-PARM-LINES-3-COLUMN 
001760     END-IF.                                                     
001770 0100-EXIT.                                                      
001780     EXIT.                                                       
001790*                                                                
001800 0110-SPLIT-ONE-CHAR.                                            
001810     MOVE CEM-PARM-RAW-LINE (WK-SPLIT-POS:1) TO WK-EDIT-ONE-CHAR.
001820     IF WK-EDIT-ONE-CHAR = WK-TAB-CHAR                           
001830        ADD 1                         TO WK-SPLIT-TAB-CNT        
001840        PERFORM 0140-CLOSE-ONE-COLUMN THRU 0140-EXIT             
001850        ADD 1                         TO WK-SPLIT-COL-CNT        
001860        COMPUTE WK-SPLIT-COL-START = WK-SPLIT-POS + 1            
001870     END-IF.                                                     
001880*                                                                
001890 0120-CLOSE-LAST-COLUMN.                                         
001900     IF WK-SPLIT-TAB-CNT = 2                                     
001910        PERFORM 0140-CLOSE-ONE-COLUMN THRU 0140-EXIT             
001920     END-IF.                                                     
001930 0120-EXIT.                                                      
001940     EXIT.                                                       
001950*                                                                
001960 0140-CLOSE-ONE-COLUMN.                                          
001970*    MOVES THE TEXT FROM COL-START THRU (CURRENT POS - 1) INTO   
001980*    THE APPROPRIATE COLUMN WORK FIELD FOR THIS COLUMN NUMBER.   
001990     IF WK-SPLIT-POS < WK-SPLIT-COL-START                        
002000        GO TO 0140-EXIT                                          
002010     END-IF                                                      
002020     COMPUTE WK-SPLIT-COL-LEN =                                  
002030        WK-SPLIT-POS - WK-SPLIT-COL-START.                       
002040     EVALUATE WK-SPLIT-COL-CNT                                   
002050        WHEN 1                                                   
002060           MOVE CEM-PARM-RAW-LINE (WK-SPLIT-COL-START:           
002070                WK-SPLIT-COL-LEN)  TO WK-SPLIT-COL-1             
002080        WHEN 2                                                   
002090           MOVE CEM-PARM-RAW-LINE (WK-SPLIT-COL-START:           
002100                WK-SPLIT-COL-LEN)  TO WK-SPLIT-COL-2             
002110        WHEN 3                                                   
002120           MOVE CEM-PARM-RAW-LINE (WK-SPLIT-COL-START:           
002130                WK-SPLIT-COL-LEN)  TO WK-SPLIT-COL-3             
002140     END-EVALUATE.                                               
002150 0140-EXIT.                                                      
002160     EXIT.                                                       
002170*                                                                
002180 0130-RAISE-COLUMN-ERROR.                                        
002190     IF CEM-PARM-STRICT-EDIT                                     
002200        SET CEM-DIAG-IS-FATAL         TO TRUE                    
002210        SET CEM-PARM-MUST-STOP        TO TRUE                    
002220     ELSE                                                        
002230        SET CEM-DIAG-IS-WARNING       TO TRUE                    
002240     END-IF.                                                     
002250 0130-EXIT.                                                      
002260     EXIT.                                                       
002270*                                                                
002280 0200-EDIT-COLUMNS.                                              
002290     IF WK-SPLIT-COL-1 = SPACE OR WK-SPLIT-COL-2 = SPACE         
002300        OR WK-SPLIT-COL-3 = SPACE                                
002310        MOVE 'A COLUMN VALUE IS EMPTY'  TO CEM-DIAG-MESSAGE      
002320        PERFORM 0130-RAISE-COLUMN-ERROR THRU 0130-EXIT           
002330     END-IF.                                                     
002340 0200-EXIT.                                                      
002350     EXIT.                                                       
002360*                                                                
002370 0300-CHECK-DUPLICATE.                                           
002380     SET WK-DUP-NOT-FOUND              TO TRUE.                  
002390     PERFORM 0310-SCAN-FOR-DUPLICATE                             
002400        VARYING WK-DUP-SCAN-IDX FROM 1 BY 1                      
002410        UNTIL WK-DUP-SCAN-IDX > CEM-C-TOT                        
002420        OR WK-DUP-WAS-FOUND.                                     
002430     IF WK-DUP-WAS-FOUND                                         
002440        MOVE 'DUPLICATE ITEM-ID WITHIN TEST CASE'                
002450                                       TO CEM-DIAG-MESSAGE       
002460        IF CEM-PARM-STRICT-EDIT                                  
002470           SET CEM-DIAG-IS-FATAL      TO TRUE                    
002480           SET CEM-PARM-MUST-STOP     TO TRUE                    
002490        ELSE                                                     
002500           SET CEM-DIAG-IS-WARNING    TO TRUE                    
002510        END-IF                                                   
002520     END-IF.                                                     
002530 0300-EXIT.                                                      
002540     EXIT.                                                       
002550*                                                                
002560 0310-SCAN-FOR-DUPLICATE.                                        
002570     IF CEM-C-TEST-CASE (WK-DUP-SCAN-IDX) = WK-SPLIT-COL-1       
002580        AND CEM-C-ITEM-ID (WK-DUP-SCAN-IDX) = WK-SPLIT-COL-2     
002590        SET WK-DUP-WAS-FOUND          TO TRUE                    
002600     END-IF.                                                     
002610*                                                                
002620 0400-CONVERT-CLASS-VALUE.                                       
002630*    HAND-ROLLED NUMVAL - NO INTRINSIC FUNCTIONS ON THIS BOX.    
002640     MOVE 1                            TO WK-EDIT-SIGN-FACTOR.   
002650     MOVE ZERO                         TO WK-EDIT-INT-VAL        
002660                                           WK-EDIT-DEC-VAL       
002670                                           WK-EDIT-DEC-DIGITS.   
002680     SET WK-EDIT-NO-POINT              TO TRUE.                  
002690     SET WK-EDIT-NO-DIGIT              TO TRUE.                  
002700     SET WK-EDIT-NOT-DONE              TO TRUE.                  
002710     SET WK-EDIT-CHAR-OK               TO TRUE.                  
002720     PERFORM 0410-SCAN-ONE-DIGIT                                 
002730        VARYING WK-EDIT-POS FROM 1 BY 1                          
002740        UNTIL WK-EDIT-POS > 12                                   
002750        OR WK-EDIT-IS-DONE.                                      
002760     IF WK-EDIT-CHAR-BAD OR WK-EDIT-NO-DIGIT                     
002770        MOVE 'CLASS VALUE IS NOT NUMERIC'                        
002780                                       TO CEM-DIAG-MESSAGE       
002790        IF CEM-PARM-STRICT-EDIT                                  
002800           SET CEM-DIAG-IS-FATAL      TO TRUE                    
002810           SET CEM-PARM-MUST-STOP     TO TRUE                    
002820        ELSE                                                     
002830           SET CEM-DIAG-IS-WARNING    TO TRUE                    
002840        END-IF                                                   
002850        GO TO 0400-EXIT                                          
002860     END-IF.                                                     
002870     EVALUATE WK-EDIT-DEC-DIGITS                                 
002880        WHEN 0                                                   
002890           MOVE ZERO                  TO WK-EDIT-DEC-SCALED      
002900        WHEN 1                                                   
002910           COMPUTE WK-EDIT-DEC-SCALED = WK-EDIT-DEC-VAL * 1000   
002920        WHEN 2                                                   
002930           COMPUTE WK-EDIT-DEC-SCALED = WK-EDIT-DEC-VAL * 100    
002940        WHEN 3                                                   
002950           COMPUTE WK-EDIT-DEC-SCALED = WK-EDIT-DEC-VAL * 10     
002960        WHEN OTHER                                               
002970           MOVE WK-EDIT-DEC-VAL       TO WK-EDIT-DEC-SCALED      
002980     END-EVALUATE.                                               
002990     COMPUTE WK-EDIT-CLASS-NUM ROUNDED =                         
003000        WK-EDIT-SIGN-FACTOR *                                    
003010        (WK-EDIT-INT-VAL + (WK-EDIT-DEC-SCALED / 10000)).        
003020 0400-EXIT.                                                      
003030     EXIT.                                                       
003040*                                                                
003050 0410-SCAN-ONE-DIGIT.                                            
003060     MOVE WK-SPLIT-COL-3 (WK-EDIT-POS:1) TO WK-EDIT-ONE-CHAR.    
003070     EVALUATE TRUE                                               
003080        WHEN WK-EDIT-ONE-CHAR = SPACE                            
003090           SET WK-EDIT-IS-DONE        TO TRUE                    
003100        WHEN WK-EDIT-ONE-CHAR = '-' AND WK-EDIT-POS = 1          
003110           MOVE -1                    TO WK-EDIT-SIGN-FACTOR     
003120        WHEN WK-EDIT-ONE-CHAR = '+' AND WK-EDIT-POS = 1          
003130           CONTINUE                                              
003140        WHEN WK-EDIT-ONE-CHAR = '.'                              
003150           IF WK-EDIT-POINT-SEEN                                 
003160              SET WK-EDIT-CHAR-BAD    TO TRUE                    
003170              SET WK-EDIT-IS-DONE     TO TRUE                    
003180           ELSE                                                  
003190              SET WK-EDIT-POINT-SEEN  TO TRUE                    
003200           END-IF                                                
003210        WHEN WK-EDIT-ONE-CHAR IS CEM-DIGITS                      
003220           SET WK-EDIT-DIGIT-SEEN     TO TRUE                    
003230           IF WK-EDIT-NO-POINT                                   
003240              COMPUTE WK-EDIT-INT-VAL =                          
003250                 WK-EDIT-INT-VAL * 10 + WK-EDIT-ONE-DIGIT        
003260           ELSE                                                  
003270              IF WK-EDIT-DEC-DIGITS < 4                          
003280                 COMPUTE WK-EDIT-DEC-VAL =                       
003290                    WK-EDIT-DEC-VAL * 10 + WK-EDIT-ONE-DIGIT     
003300                 ADD 1                TO WK-EDIT-DEC-DIGITS      
003310              END-IF                                             
003320           END-IF                                                
003330        WHEN OTHER                                               
003340           SET WK-EDIT-CHAR-BAD       TO TRUE                    
003350           SET WK-EDIT-IS-DONE        TO TRUE                    
003360     END-EVALUATE.                                               
003370*                                                                
003380 0500-STORE-THE-ROW.                                             
003390     ADD 1                          TO CEM-C-TOT.                
003400     MOVE WK-SPLIT-COL-1                                         
003410                    TO CEM-C-TEST-CASE (CEM-C-TOT).              
003420     MOVE WK-SPLIT-COL-2                                         
003430                    TO CEM-C-ITEM-ID (CEM-C-TOT).                
003440     MOVE WK-SPLIT-COL-3                                         
003450                    TO CEM-C-CLASS-TEXT (CEM-C-TOT).             
003460     MOVE WK-EDIT-CLASS-NUM
003470                    TO CEM-C-CLASS-NUM (CEM-C-TOT).
003480     ADD 1                          TO CEM-PARM-LINES-STORED.
003490     PERFORM 0510-COUNT-CLASS-FREQ THRU 0510-EXIT.
003500 0500-EXIT.
003510     EXIT.
003520*
003530*    WHOLE-FILE DISTINCT CLASS FREQUENCY - REQUEST 0141 WANTS A
003540*    TALLY OF DISTINCT CLASSES PER FILE FOR THE AUDIT TRAIL, THE
003550*    SAME AS THE COUNTS IN CEMPARM.  FIND-OR-APPEND, TABLE CAPPED
003560*    AT 25 ROWS.
003570 0510-COUNT-CLASS-FREQ.
003580     SET WK-WFRQ-NOT-FOUND             TO TRUE.
003590     PERFORM 0511-SEEK-WFRQ-ROW
003600        VARYING WK-WFRQ-SCAN-IDX FROM 1 BY 1
003610        UNTIL WK-WFRQ-SCAN-IDX > CEM-PARM-WFRQ-TOT
003620        OR WK-WFRQ-WAS-FOUND.
003630     IF WK-WFRQ-WAS-FOUND
003640        ADD 1  TO CEM-PARM-WFRQ-COUNT (WK-WFRQ-SCAN-IDX)
003650     ELSE
003660        IF CEM-PARM-WFRQ-TOT < 25
003670           ADD 1  TO CEM-PARM-WFRQ-TOT
003680           MOVE WK-EDIT-CLASS-NUM
003690                 TO CEM-PARM-WFRQ-VALUE (CEM-PARM-WFRQ-TOT)
003700           MOVE 1 TO CEM-PARM-WFRQ-COUNT (CEM-PARM-WFRQ-TOT)
003710        END-IF
003720     END-IF.
003730 0510-EXIT.
003740     EXIT.
003750*
003760 0511-SEEK-WFRQ-ROW.
003770     IF CEM-PARM-WFRQ-VALUE (WK-WFRQ-SCAN-IDX)
003780                                = WK-EDIT-CLASS-NUM
003790        SET WK-WFRQ-WAS-FOUND          TO TRUE
003800     END-IF.
