000100*****************************************************************
000110* CEMTBL  -  PARSED-LINE TABLE, ONE ROW PER VALID (TEST-CASE,    
000120* ITEM-ID, CLASS-VALUE) TRIPLE READ FROM AN INPUT FILE.  COPIED  
000130* TWICE BY CEM0001, REPLACING :F: BY G FOR THE GOLD STANDARD     
000140* TABLE AND BY O FOR THE SYSTEM OUTPUT TABLE, AND ONCE MORE      
000150* (REPLACING BY C) IN THE CEM0002 LINKAGE SECTION SO THE SAME    
000160* SHAPE IS SEEN ON BOTH SIDES OF THE CALL.                       
000170*****************************************************************
000180 01  CEM-:F:-TABLE.                                              
000190     03  CEM-:F:-TOT              PIC 9(07) COMP.                
000200     03  CEM-:F:-TB.                                             
000210         05  CEM-:F:-ROW OCCURS 0 TO 20000 TIMES                 
000220                     DEPENDING ON CEM-:F:-TOT                    
000230                     INDEXED BY CEM-:F:-IDX.                     
000240             10  CEM-:F:-TEST-CASE     PIC X(30).                
000250             10  CEM-:F:-ITEM-ID       PIC X(30).                
000260             10  CEM-:F:-CLASS-VALUE.                            
000270                 15  CEM-:F:-CLASS-TEXT    PIC X(12).            
000280                 15  CEM-:F:-CLASS-NUM     PIC S9(07)V9(04).     
000290             10  FILLER                PIC X(05).                
