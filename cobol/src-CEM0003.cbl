000100 IDENTIFICATION DIVISION.                                        
000110 PROGRAM-ID.  CEM0003.                                           
000120 AUTHOR.      R HALVORSEN.                                       
000130 INSTALLATION. EVALCTR DATA SERVICES.                            
000140 DATE-WRITTEN. 03/21/1988.                                       
000150 DATE-COMPILED.                                                  
000160 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.                  
000170*****************************************************************
000180* CEM0003 - CONFUSION/FREQUENCY BUILDER AND CEM-ORD SCORER       
000190* CALLED ONCE PER GOLD TEST CASE.  BUILDS THE CLASS FREQUENCY    
000200* TABLE, THE GOLD CLASS INDEX AND CONFUSION MATRIX, THEN SCORES  
000210* THE TEST CASE USING THE CEM PROXIMITY FUNCTION.                
000220*----------------------------------------------------------------
000230* CHANGE LOG                                                     
000240*   03/21/88  RH   0000  ORIGINAL PROGRAM FOR CEM-ORD PROJECT.   
000250*   05/02/88  RH   0007  PROXIMITY NOW SORTS UNION TABLE BY THE  
000260*                        NUMERIC CLASS VALUE, NOT ARRIVAL ORDER. 
000270*   10/01/89  RH   0029  ADDED CONFUSION MATRIX (NOT USED BY THE 
000280*                        SCORE YET, BUT KEPT FOR THE AUDIT RUN.  
000290*   02/18/93  JT   0055  LOG2 ROUTINE REWRITTEN - REPEATED       
000300*                        SQUARING, NO CALL TO THE MATH LIBRARY.  
000310*   11/11/98  PLK  0102  Y2K REVIEW - NO DATE FIELDS IN THIS PGM,
000320*                        NO CHANGE REQUIRED.  SIGNED OFF PLK.    
000330*   07/30/02  DAS  0130  ROUNDED SCORE TO 8 DECIMALS INTERNALLY  
000340*                        PER EVALCTR STANDARDS MEMO 02-14.       
000350*****************************************************************
000360 ENVIRONMENT DIVISION.                                           
000370 CONFIGURATION SECTION.                                          
000380 SOURCE-COMPUTER.   IBM-370.                                     
000390 OBJECT-COMPUTER.   IBM-370.                                     
000400 SPECIAL-NAMES.                                                  
000410     C01 IS TOP-OF-FORM.                                         
000420 INPUT-OUTPUT SECTION.                                           
000430 FILE-CONTROL.                                                   
000440*    NO FILES OWNED BY THIS PROGRAM - CALLER DOES ALL I-O.       
000450 DATA DIVISION.                                                  
000460 FILE SECTION.                                                   
000470 WORKING-STORAGE SECTION.
000480*
000490*    STANDALONE COUNTER - HOW MANY GOLD TEST CASES THIS COPY OF
000500*    THE PROGRAM HAS SCORED SINCE LOAD.  AUDIT TRAIL ONLY.
000510 77  WK-SCORE-CTR              PIC 9(07) COMP VALUE ZERO.
000520*
000530 01  WK-LITERALS.
000540     03  WK-PGM-NAME            PIC X(08) VALUE 'CEM0003'.       
000550     03  FILLER                 PIC X(10).
000560*                                                                
000570 01  WK-SCAN-WORK.                                               
000580     03  WK-SCAN-G-IDX          PIC 9(07) COMP.                  
000590     03  WK-SCAN-O-IDX          PIC 9(07) COMP.                  
000600     03  WK-SCAN-C-IDX          PIC 9(07) COMP.                  
000610     03  WK-SCAN-INS-AT         PIC 9(05) COMP.                  
000620     03  WK-SCAN-SHIFT-IDX      PIC 9(05) COMP.                  
000630     03  WK-SCAN-FOUND-SW       PIC X(01).                       
000640         88  WK-SCAN-WAS-FOUND      VALUE 'Y'.                   
000650         88  WK-SCAN-NOT-FOUND      VALUE 'N'.                   
000660     03  FILLER                 PIC X(01).
000670 01  WK-SCAN-WORK-ALT REDEFINES WK-SCAN-WORK.                    
000680     03  FILLER                 PIC X(20).                       
000690     03  WK-SCAN-RAW-VIEW       PIC X(01).                       
000700*                                                                
000710 01  WK-INSERT-WORK.                                             
000720     03  WK-INS-TEXT            PIC X(12).                       
000730     03  WK-INS-NUM             PIC S9(07)V9(04).                
000740     03  WK-INS-SIDE            PIC X(01).                       
000750         88  WK-INS-IS-GOLD         VALUE 'G'.                   
000760         88  WK-INS-IS-OUTPUT       VALUE 'O'.                   
000770     03  FILLER                 PIC X(05).
000780*                                                                
000790 01  WK-PROXIMITY-WORK.                                          
000800     03  WK-PROX-CI             PIC X(12).                       
000810     03  WK-PROX-CJ             PIC X(12).                       
000820     03  WK-PROX-CI-NUM         PIC S9(07)V9(04).                
000830     03  WK-PROX-CJ-NUM         PIC S9(07)V9(04).                
000840     03  WK-PROX-FCI            PIC 9(07) COMP.                  
000850     03  WK-PROX-S-SUM          PIC 9(07) COMP.                  
000860     03  WK-PROX-RATIO          PIC S9(01)V9(08).                
000870     03  WK-PROX-RESULT         PIC S9(04)V9(08).                
000880     03  WK-PROX-LOW-IDX        PIC 9(05) COMP.                  
000890     03  WK-PROX-HIGH-IDX       PIC 9(05) COMP.                  
000900     03  FILLER                 PIC X(01).
000910 01  WK-PROXIMITY-ALT REDEFINES WK-PROXIMITY-WORK.               
000920     03  FILLER                 PIC X(24).                       
000930     03  WK-PROX-COUNTS-VIEW    PIC X(29).                       
000940*                                                                
000950 01  WK-LOG2-WORK.                                               
000960     03  WK-LOG2-VALUE          PIC S9(01)V9(09).                
000970     03  WK-LOG2-INT-PART       PIC 9(03) COMP.                  
000980     03  WK-LOG2-FRAC-PART      PIC S9(01)V9(09).                
000990     03  WK-LOG2-BIT-WEIGHT     PIC S9(01)V9(09).                
001000     03  WK-LOG2-ITER           PIC 9(02) COMP.                  
001010     03  FILLER                 PIC X(02).
001020*                                                                
001030 01  WK-SCORE-WORK.                                              
001040     03  WK-SCORE-NUMERATOR     PIC S9(04)V9(08).                
001050     03  WK-SCORE-DENOMINATOR   PIC S9(04)V9(08).                
001060     03  WK-SCORE-ITEM-IDX      PIC 9(07) COMP.                  
001070     03  WK-SCORE-OUT-IDX       PIC 9(07) COMP.                  
001080     03  WK-SCORE-OUT-CLASS     PIC X(12).                       
001090     03  WK-SCORE-IN-OUT-SW     PIC X(01).                       
001100         88  WK-SCORE-ITEM-IN-OUTPUT  VALUE 'Y'.                 
001110         88  WK-SCORE-ITEM-NOT-FOUND  VALUE 'N'.                 
001120     03  FILLER                 PIC X(01).
001130*                                                                
001140 01  WK-MATRIX-WORK.                                             
001150     03  WK-MTX-GOLD-COL-NO     PIC 9(05) COMP.                  
001160     03  WK-MTX-OUT-COL-NO      PIC 9(05) COMP.                  
001170     03  FILLER                 PIC X(01).
001180 01  WK-MATRIX-ALT REDEFINES WK-MATRIX-WORK.                     
001190     03  WK-MTX-COMBINED-VIEW   PIC 9(09) COMP.                  
001200     03  FILLER                 PIC X(01).
001210*                                                                
001220 LOCAL-STORAGE SECTION.                                          
001230 01  LS-CALL-COUNT              PIC 9(07) COMP VALUE ZERO.       
001240*                                                                
001250 LINKAGE SECTION.                                                
001260 COPY CEMTBL REPLACING ==:F:== BY ==G==.                         
001270 COPY CEMTBL REPLACING ==:F:== BY ==O==.                         
001280 COPY CEMFRQ.                                                    
001290 COPY CEMMTX.                                                    
001300 COPY CEMCUR.                                                    
001310*                                                                
001320 PROCEDURE DIVISION USING CEM-G-TABLE                            
001330                          CEM-O-TABLE                            
001340                          CEM-CLASS-AREA                         
001350                          CEM-MTX-AREA                           
001360                          CEM-CUR-CASE-AREA.                     
001370*                                                                
001380 2000-MAIN-LINE.                                                 
001390     ADD 1                          TO LS-CALL-COUNT.            
001400     PERFORM 2010-INIT-WORK-AREAS THRU 2010-EXIT.                
001410     PERFORM 2020-BUILD-CLASS-TABLE THRU 2020-EXIT.              
001420     PERFORM 2300-BUILD-CONFUSION-MTX THRU 2300-EXIT.            
001430     PERFORM 2500-SCORE-TEST-CASE THRU 2500-EXIT.                
001440 2000-EXIT.                                                      
001450     GOBACK.                                                     
001460*                                                                
001470 2010-INIT-WORK-AREAS.                                           
001480     MOVE ZERO                     TO CEM-CLASS-TOT.             
001490     MOVE ZERO                     TO CEM-MTX-GOLD-TOT.          
001500     MOVE ZERO                     TO CEM-CUR-N-TOTAL.           
001510     MOVE ZERO                     TO CEM-CUR-SCORE.             
001520     SET CEM-CUR-NOT-IN-OUTPUT     TO TRUE.                      
001530 2010-EXIT.                                                      
001540     EXIT.                                                       
001550*                                                                
001560 2020-BUILD-CLASS-TABLE.                                         
001570*    UNION OF GOLD AND OUTPUT CLASS VALUES FOR THIS TEST CASE,   
001580*    KEPT SORTED BY NUMERIC VALUE AS EACH ROW IS INSERTED.       
001590     PERFORM 2030-SCAN-GOLD-ROW                                  
001600        VARYING WK-SCAN-G-IDX FROM 1 BY 1                        
001610        UNTIL WK-SCAN-G-IDX > CEM-G-TOT.                         
001620     PERFORM 2040-SCAN-OUTPUT-ROW                                
001630        VARYING WK-SCAN-O-IDX FROM 1 BY 1                        
001640        UNTIL WK-SCAN-O-IDX > CEM-O-TOT.                         
001650 2020-EXIT.                                                      
001660     EXIT.                                                       
001670*                                                                
001680 2030-SCAN-GOLD-ROW.                                             
001690     IF CEM-G-TEST-CASE (WK-SCAN-G-IDX) NOT = CEM-CUR-TEST-CASE  
001700        GO TO 2030-EXIT                                          
001710     END-IF.                                                     
001720     ADD 1                          TO CEM-CUR-N-TOTAL.          
001730     MOVE CEM-G-CLASS-TEXT (WK-SCAN-G-IDX) TO WK-INS-TEXT.       
001740     MOVE CEM-G-CLASS-NUM (WK-SCAN-G-IDX)  TO WK-INS-NUM.        
001750     SET WK-INS-IS-GOLD             TO TRUE.                     
001760     PERFORM 2050-INSERT-CLASS-SORTED THRU 2050-EXIT.            
001770     PERFORM 2060-ADD-GOLD-CLASS-COL THRU 2060-EXIT.             
001780 2030-EXIT.                                                      
001790     EXIT.                                                       
001800*                                                                
001810 2040-SCAN-OUTPUT-ROW.                                           
001820     IF CEM-O-TEST-CASE (WK-SCAN-O-IDX) NOT = CEM-CUR-TEST-CASE  
001830        GO TO 2040-EXIT                                          
001840     END-IF.                                                     
001850     SET CEM-CUR-FOUND-IN-OUTPUT    TO TRUE.                     
001860     MOVE CEM-O-CLASS-TEXT (WK-SCAN-O-IDX) TO WK-INS-TEXT.       
001870     MOVE CEM-O-CLASS-NUM (WK-SCAN-O-IDX)  TO WK-INS-NUM.        
001880     SET WK-INS-IS-OUTPUT           TO TRUE.                     
001890     PERFORM 2050-INSERT-CLASS-SORTED THRU 2050-EXIT.            
001900 2040-EXIT.                                                      
001910     EXIT.                                                       
001920*                                                                
001930 2050-INSERT-CLASS-SORTED.                                       
001940*    FIND OR MAKE ROOM FOR WK-INS-TEXT IN CEM-CLASS-TB, KEEPING  
001950*    THE TABLE ORDERED ASCENDING BY CEM-CLASS-NUM, THEN BUMP     
001960*    THE FREQUENCY FOR THE SIDE (GOLD OR OUTPUT) THAT CALLED.    
001970     SET WK-SCAN-NOT-FOUND          TO TRUE.                     
001980     PERFORM 2051-SEEK-EXISTING-CLASS                            
001990        VARYING WK-SCAN-C-IDX FROM 1 BY 1                        
002000        UNTIL WK-SCAN-C-IDX > CEM-CLASS-TOT                      
002010        OR WK-SCAN-WAS-FOUND.                                    
002020     IF WK-SCAN-NOT-FOUND                                        
002030        PERFORM 2052-FIND-INSERT-SLOT THRU 2052-EXIT             
002040        PERFORM 2053-OPEN-INSERT-SLOT THRU 2053-EXIT             
002050        MOVE WK-INS-TEXT                                         
002060                TO CEM-CLASS-TEXT (WK-SCAN-INS-AT)               
002070        MOVE WK-INS-NUM                                          
002080                TO CEM-CLASS-NUM (WK-SCAN-INS-AT)                
002090        MOVE ZERO TO CEM-CLASS-GOLD-FREQ (WK-SCAN-INS-AT)        
002100                     CEM-CLASS-OUT-FREQ (WK-SCAN-INS-AT)         
002110        SET CEM-CLASS-NOT-GOLD TO TRUE (WK-SCAN-INS-AT)          
002120        MOVE WK-SCAN-INS-AT         TO WK-SCAN-C-IDX             
002130     END-IF.                                                     
002140     IF WK-INS-IS-GOLD                                           
002150        ADD 1 TO CEM-CLASS-GOLD-FREQ (WK-SCAN-C-IDX)             
002160        SET CEM-CLASS-IS-GOLD TO TRUE (WK-SCAN-C-IDX)            
002170     ELSE                                                        
002180        ADD 1 TO CEM-CLASS-OUT-FREQ (WK-SCAN-C-IDX)              
002190     END-IF.                                                     
002200 2050-EXIT.                                                      
002210     EXIT.                                                       
002220*                                                                
002230 2051-SEEK-EXISTING-CLASS.                                       
002240     IF CEM-CLASS-TEXT (WK-SCAN-C-IDX) = WK-INS-TEXT             
002250        SET WK-SCAN-WAS-FOUND       TO TRUE                      
002260     END-IF.                                                     
002270*                                                                
002280 2052-FIND-INSERT-SLOT.                                          
002290*    FIRST SLOT WHOSE NUMBER EXCEEDS THE NEW VALUE, OR ONE PAST  
002300*    THE END IF THE NEW VALUE IS THE LARGEST SO FAR.             
002310     MOVE CEM-CLASS-TOT             TO WK-SCAN-INS-AT.           
002320     ADD 1                          TO WK-SCAN-INS-AT.           
002330     PERFORM 2054-TEST-ONE-SLOT                                  
002340        VARYING WK-SCAN-C-IDX FROM 1 BY 1                        
002350        UNTIL WK-SCAN-C-IDX > CEM-CLASS-TOT.                     
002360 2052-EXIT.                                                      
002370     EXIT.                                                       
002380*                                                                
002390 2054-TEST-ONE-SLOT.                                             
002400     IF CEM-CLASS-NUM (WK-SCAN-C-IDX) > WK-INS-NUM               
002410        AND WK-SCAN-INS-AT > CEM-CLASS-TOT                       
002420        MOVE WK-SCAN-C-IDX          TO WK-SCAN-INS-AT            
002430     END-IF.                                                     
002440*                                                                
002450 2053-OPEN-INSERT-SLOT.                                          
002460     ADD 1                          TO CEM-CLASS-TOT.            
002470     IF CEM-CLASS-TOT = WK-SCAN-INS-AT                           
002480        GO TO 2053-EXIT                                          
002490     END-IF.                                                     
002500     PERFORM 2055-SHIFT-ONE-DOWN                                 
002510        VARYING WK-SCAN-SHIFT-IDX FROM CEM-CLASS-TOT BY -1       
002520        UNTIL WK-SCAN-SHIFT-IDX <= WK-SCAN-INS-AT.               
002530 2053-EXIT.                                                      
002540     EXIT.                                                       
002550*                                                                
002560 2055-SHIFT-ONE-DOWN.                                            
002570     MOVE CEM-CLASS-ROW (WK-SCAN-SHIFT-IDX - 1)                  
002580                          TO CEM-CLASS-ROW (WK-SCAN-SHIFT-IDX).  
002590*                                                                
002600 2060-ADD-GOLD-CLASS-COL.                                        
002610*    GOLD CLASS INDEX IS ORDER OF FIRST APPEARANCE IN THE GOLD   
002620*    DATA - INDEPENDENT OF THE NUMERIC-SORTED UNION TABLE ABOVE. 
002630     SET WK-SCAN-NOT-FOUND          TO TRUE.                     
002640     PERFORM 2061-SEEK-GOLD-COL                                  
002650        VARYING WK-SCAN-C-IDX FROM 1 BY 1                        
002660        UNTIL WK-SCAN-C-IDX > CEM-MTX-GOLD-TOT                   
002670        OR WK-SCAN-WAS-FOUND.                                    
002680     IF WK-SCAN-NOT-FOUND                                        
002690        ADD 1                       TO CEM-MTX-GOLD-TOT          
002700        MOVE WK-INS-TEXT TO                                      
002710             CEM-MTX-GOLD-CLASS-TEXT (CEM-MTX-GOLD-TOT)          
002720     END-IF.                                                     
002730 2060-EXIT.                                                      
002740     EXIT.                                                       
002750*                                                                
002760 2061-SEEK-GOLD-COL.                                             
002770     IF CEM-MTX-GOLD-CLASS-TEXT (WK-SCAN-C-IDX) = WK-INS-TEXT    
002780        SET WK-SCAN-WAS-FOUND       TO TRUE                      
002790     END-IF.                                                     
002800*                                                                
002810 2300-BUILD-CONFUSION-MTX.                                       
002820*    FOR EACH GOLD ITEM WHOSE ITEM-ID ALSO APPEARS IN THE        
002830*    OUTPUT, AND WHOSE OUTPUT CLASS IS ONE OF THE GOLD CLASSES,  
002840*    BUMP THE CELL [GOLD-CLASS-COL][OUTPUT-CLASS-COL].  KEPT     
002850*    FOR THE EVALCTR CONFUSION AUDIT REPORT - NOT USED BELOW.    
002860     PERFORM 2310-SCORE-MTX-ONE-ROW                              
002870        VARYING WK-SCAN-C-IDX FROM 1 BY 1                        
002880        UNTIL WK-SCAN-C-IDX > CEM-MTX-GOLD-TOT.                  
002890     PERFORM 2320-BUILD-MTX-FOR-GOLD-ITEM                        
002900        VARYING WK-SCAN-G-IDX FROM 1 BY 1                        
002910        UNTIL WK-SCAN-G-IDX > CEM-G-TOT.                         
002920 2300-EXIT.                                                      
002930     EXIT.                                                       
002940*                                                                
002950 2310-SCORE-MTX-ONE-ROW.                                         
002960     PERFORM 2311-ZERO-ONE-CELL                                  
002970        VARYING WK-SCAN-O-IDX FROM 1 BY 1                        
002980        UNTIL WK-SCAN-O-IDX > CEM-MTX-GOLD-TOT.                  
002990*                                                                
003000 2311-ZERO-ONE-CELL.                                             
003010     MOVE ZERO TO CEM-MTX-COL (WK-SCAN-C-IDX, WK-SCAN-O-IDX).    
003020*                                                                
003030 2320-BUILD-MTX-FOR-GOLD-ITEM.                                   
003040     IF CEM-G-TEST-CASE (WK-SCAN-G-IDX) NOT = CEM-CUR-TEST-CASE  
003050        GO TO 2320-EXIT                                          
003060     END-IF.                                                     
003070     PERFORM 2330-FIND-ITEM-IN-OUTPUT THRU 2330-EXIT.            
003080     IF WK-SCORE-ITEM-NOT-FOUND                                  
003090        GO TO 2320-EXIT                                          
003100     END-IF.                                                     
003110     PERFORM 2340-LOCATE-GOLD-COL THRU 2340-EXIT.                
003120     PERFORM 2350-LOCATE-OUT-COL THRU 2350-EXIT.                 
003130     IF WK-MTX-GOLD-COL-NO NOT = ZERO                            
003140        AND WK-MTX-OUT-COL-NO NOT = ZERO                         
003150        ADD 1 TO CEM-MTX-COL (WK-MTX-GOLD-COL-NO,                
003160                               WK-MTX-OUT-COL-NO)                
003170     END-IF.                                                     
003180 2320-EXIT.                                                      
003190     EXIT.                                                       
003200*                                                                
003210 2330-FIND-ITEM-IN-OUTPUT.                                       
003220     SET WK-SCORE-ITEM-NOT-FOUND    TO TRUE.                     
003230     PERFORM 2331-TEST-ONE-OUT-ROW                               
003240        VARYING WK-SCAN-O-IDX FROM 1 BY 1                        
003250        UNTIL WK-SCAN-O-IDX > CEM-O-TOT                          
003260        OR WK-SCORE-ITEM-IN-OUTPUT.                              
003270 2330-EXIT.                                                      
003280     EXIT.                                                       
003290*                                                                
003300 2331-TEST-ONE-OUT-ROW.                                          
003310     IF CEM-O-TEST-CASE (WK-SCAN-O-IDX) = CEM-CUR-TEST-CASE      
003320        AND CEM-O-ITEM-ID (WK-SCAN-O-IDX) =                      
003330            CEM-G-ITEM-ID (WK-SCAN-G-IDX)                        
003340        SET WK-SCORE-ITEM-IN-OUTPUT TO TRUE                      
003350        MOVE CEM-O-CLASS-TEXT (WK-SCAN-O-IDX)                    
003360                                    TO WK-SCORE-OUT-CLASS        
003370     END-IF.                                                     
003380*                                                                
003390 2340-LOCATE-GOLD-COL.                                           
003400     MOVE ZERO                      TO WK-MTX-GOLD-COL-NO.       
003410     PERFORM 2341-TEST-GOLD-COL                                  
003420        VARYING WK-SCAN-C-IDX FROM 1 BY 1                        
003430        UNTIL WK-SCAN-C-IDX > CEM-MTX-GOLD-TOT.                  
003440 2340-EXIT.                                                      
003450     EXIT.                                                       
003460*                                                                
003470 2341-TEST-GOLD-COL.                                             
003480     IF CEM-MTX-GOLD-CLASS-TEXT (WK-SCAN-C-IDX) =                
003490        CEM-G-CLASS-TEXT (WK-SCAN-G-IDX)                         
003500        MOVE WK-SCAN-C-IDX          TO WK-MTX-GOLD-COL-NO        
003510     END-IF.                                                     
003520*                                                                
003530 2350-LOCATE-OUT-COL.                                            
003540     MOVE ZERO                      TO WK-MTX-OUT-COL-NO.        
003550     PERFORM 2351-TEST-OUT-COL                                   
003560        VARYING WK-SCAN-C-IDX FROM 1 BY 1                        
003570        UNTIL WK-SCAN-C-IDX > CEM-MTX-GOLD-TOT.                  
003580 2350-EXIT.                                                      
003590     EXIT.                                                       
003600*                                                                
003610 2351-TEST-OUT-COL.                                              
003620     IF CEM-MTX-GOLD-CLASS-TEXT (WK-SCAN-C-IDX) =                
003630        WK-SCORE-OUT-CLASS                                       
003640        MOVE WK-SCAN-C-IDX          TO WK-MTX-OUT-COL-NO         
003650     END-IF.                                                     
003660*                                                                
003670 2400-PROXIMITY-CEM.                                             
003680*    ENTRY - WK-PROX-CI, WK-PROX-CJ AND THEIR NUMERIC TWINS SET  
003690*    BY THE CALLER.  EXIT - WK-PROX-RESULT HOLDS THE PROXIMITY.  
003700     IF WK-PROX-CI = WK-PROX-CJ                                  
003710        MOVE ZERO                  TO WK-PROX-S-SUM              
003720     ELSE                                                        
003730        PERFORM 2410-SUM-BETWEEN-CI-CJ THRU 2410-EXIT            
003740     END-IF.                                                     
003750     PERFORM 2420-LOOK-UP-FCI THRU 2420-EXIT.                    
003760     IF CEM-CUR-N-TOTAL = ZERO                                   
003770        MOVE ZERO                  TO WK-PROX-RESULT             
003780        GO TO 2400-EXIT                                          
003790     END-IF.                                                     
003800     COMPUTE WK-PROX-RATIO ROUNDED =                             
003810        (WK-PROX-FCI / 2 + WK-PROX-S-SUM) / CEM-CUR-N-TOTAL.     
003820     IF WK-PROX-RATIO > ZERO                                     
003830        MOVE WK-PROX-RATIO         TO WK-LOG2-VALUE              
003840        PERFORM 2450-LOG2-OF-VALUE THRU 2450-EXIT                
003850        COMPUTE WK-PROX-RESULT =                                 
003860           WK-LOG2-INT-PART - WK-LOG2-FRAC-PART                  
003870     ELSE                                                        
003880        MOVE ZERO                  TO WK-PROX-RESULT             
003890     END-IF.                                                     
003900 2400-EXIT.                                                      
003910     EXIT.                                                       
003920*                                                                
003930 2410-SUM-BETWEEN-CI-CJ.                                         
003940*    NUMERIC(CI) < NUMERIC(CJ) - INTERVAL IS (CI,CJ], ELSE THE   
003950*    INTERVAL IS [CJ,CI).  SCAN THE SORTED UNION TABLE ONCE.     
003960     MOVE ZERO                     TO WK-PROX-S-SUM.             
003970     PERFORM 2411-ADD-ONE-CLASS                                  
003980        VARYING WK-SCAN-C-IDX FROM 1 BY 1                        
003990        UNTIL WK-SCAN-C-IDX > CEM-CLASS-TOT.                     
004000 2410-EXIT.                                                      
004010     EXIT.                                                       
004020*                                                                
004030 2411-ADD-ONE-CLASS.                                             
004040     IF WK-PROX-CI-NUM < WK-PROX-CJ-NUM                          
004050        IF CEM-CLASS-NUM (WK-SCAN-C-IDX) > WK-PROX-CI-NUM        
004060           AND CEM-CLASS-NUM (WK-SCAN-C-IDX) NOT > WK-PROX-CJ-NUM
004070           AND CEM-CLASS-IS-GOLD (WK-SCAN-C-IDX)                 
004080           ADD CEM-CLASS-GOLD-FREQ (WK-SCAN-C-IDX)               
004090                                    TO WK-PROX-S-SUM             
004100        END-IF                                                   
004110     ELSE                                                        
004120        IF CEM-CLASS-NUM (WK-SCAN-C-IDX) NOT < WK-PROX-CJ-NUM    
004130           AND CEM-CLASS-NUM (WK-SCAN-C-IDX) < WK-PROX-CI-NUM    
004140           AND CEM-CLASS-IS-GOLD (WK-SCAN-C-IDX)                 
004150           ADD CEM-CLASS-GOLD-FREQ (WK-SCAN-C-IDX)               
004160                                    TO WK-PROX-S-SUM             
004170        END-IF                                                   
004180     END-IF.                                                     
004190*                                                                
004200 2420-LOOK-UP-FCI.                                               
004210     MOVE ZERO                     TO WK-PROX-FCI.               
004220     PERFORM 2421-TEST-ONE-FCI-ROW                               
004230        VARYING WK-SCAN-C-IDX FROM 1 BY 1                        
004240        UNTIL WK-SCAN-C-IDX > CEM-CLASS-TOT.                     
004250 2420-EXIT.                                                      
004260     EXIT.                                                       
004270*                                                                
004280 2421-TEST-ONE-FCI-ROW.                                          
004290     IF CEM-CLASS-TEXT (WK-SCAN-C-IDX) = WK-PROX-CI              
004300        MOVE CEM-CLASS-GOLD-FREQ (WK-SCAN-C-IDX) TO WK-PROX-FCI  
004310     END-IF.                                                     
004320*                                                                
004330 2450-LOG2-OF-VALUE.                                             
004340*    LOGARITHM BY REPEATED SQUARING - NO CALL TO A MATH ROUTINE. 
004350*    ON ENTRY WK-LOG2-VALUE IS IN (0,1].  RETURNS -LOG2(VALUE)   
004360*    AS WK-LOG2-INT-PART MINUS WK-LOG2-FRAC-PART.                
004370     MOVE ZERO                     TO WK-LOG2-INT-PART.          
004380     PERFORM 2451-SCALE-UP-TO-UNITY                              
004390        UNTIL WK-LOG2-VALUE >= 1.                                
004400     MOVE ZERO                     TO WK-LOG2-FRAC-PART.         
004410     MOVE .5                       TO WK-LOG2-BIT-WEIGHT.        
004420     PERFORM 2452-SQUARE-ONE-BIT                                 
004430        VARYING WK-LOG2-ITER FROM 1 BY 1                         
004440        UNTIL WK-LOG2-ITER > 27.                                 
004450 2450-EXIT.                                                      
004460     EXIT.                                                       
004470*                                                                
004480 2451-SCALE-UP-TO-UNITY.                                         
004490     COMPUTE WK-LOG2-VALUE = WK-LOG2-VALUE * 2.                  
004500     ADD 1                         TO WK-LOG2-INT-PART.          
004510*                                                                
004520 2452-SQUARE-ONE-BIT.                                            
004530     COMPUTE WK-LOG2-VALUE ROUNDED =                             
004540        WK-LOG2-VALUE * WK-LOG2-VALUE.                           
004550     IF WK-LOG2-VALUE >= 2                                       
004560        ADD WK-LOG2-BIT-WEIGHT     TO WK-LOG2-FRAC-PART          
004570        COMPUTE WK-LOG2-VALUE = WK-LOG2-VALUE / 2                
004580     END-IF.                                                     
004590     COMPUTE WK-LOG2-BIT-WEIGHT = WK-LOG2-BIT-WEIGHT / 2.        
004600*                                                                
004610 2500-SCORE-TEST-CASE.
004620     ADD 1                            TO WK-SCORE-CTR.
004630     IF CEM-CUR-NOT-IN-OUTPUT
004640        MOVE ZERO                  TO CEM-CUR-SCORE              
004650        GO TO 2500-EXIT                                          
004660     END-IF.                                                     
004670     MOVE ZERO                     TO WK-SCORE-NUMERATOR         
004680                                       WK-SCORE-DENOMINATOR.     
004690     PERFORM 2510-SCORE-ONE-GOLD-ITEM                            
004700        VARYING WK-SCORE-ITEM-IDX FROM 1 BY 1                    
004710        UNTIL WK-SCORE-ITEM-IDX > CEM-G-TOT.                     
004720     IF WK-SCORE-DENOMINATOR = ZERO                              
004730        MOVE ZERO                  TO CEM-CUR-SCORE              
004740     ELSE                                                        
004750        COMPUTE CEM-CUR-SCORE ROUNDED =                          
004760           WK-SCORE-NUMERATOR / WK-SCORE-DENOMINATOR             
004770     END-IF.                                                     
004780 2500-EXIT.                                                      
004790     EXIT.                                                       
004800*                                                                
004810 2510-SCORE-ONE-GOLD-ITEM.                                       
004820     IF CEM-G-TEST-CASE (WK-SCORE-ITEM-IDX)                      
004830        NOT = CEM-CUR-TEST-CASE                                  
004840        GO TO 2510-EXIT                                          
004850     END-IF.                                                     
004860     MOVE CEM-G-CLASS-TEXT (WK-SCORE-ITEM-IDX) TO WK-PROX-CJ.    
004870     MOVE CEM-G-CLASS-NUM (WK-SCORE-ITEM-IDX)  TO WK-PROX-CJ-NUM.
004880     MOVE WK-PROX-CJ                TO WK-PROX-CI.               
004890     MOVE WK-PROX-CJ-NUM             TO WK-PROX-CI-NUM.          
004900     PERFORM 2400-PROXIMITY-CEM THRU 2400-EXIT.                  
004910     ADD WK-PROX-RESULT              TO WK-SCORE-DENOMINATOR.    
004920     MOVE WK-SCORE-ITEM-IDX          TO WK-SCAN-G-IDX.           
004930     PERFORM 2330-FIND-ITEM-IN-OUTPUT THRU 2330-EXIT.            
004940     IF WK-SCORE-ITEM-IN-OUTPUT                                  
004950        MOVE WK-SCORE-OUT-CLASS     TO WK-PROX-CI                
004960        PERFORM 2430-NUM-OF-OUT-CLASS THRU 2430-EXIT             
004970        PERFORM 2400-PROXIMITY-CEM THRU 2400-EXIT                
004980        ADD WK-PROX-RESULT          TO WK-SCORE-NUMERATOR        
004990     END-IF.                                                     
005000 2510-EXIT.                                                      
005010     EXIT.                                                       
005020*                                                                
005030 2430-NUM-OF-OUT-CLASS.                                          
005040     MOVE ZERO                      TO WK-PROX-CI-NUM.           
005050     PERFORM 2431-TEST-ONE-CLASS-ROW                             
005060        VARYING WK-SCAN-C-IDX FROM 1 BY 1                        
005070        UNTIL WK-SCAN-C-IDX > CEM-CLASS-TOT.                     
005080 2430-EXIT.                                                      
005090     EXIT.                                                       
005100*                                                                
005110 2431-TEST-ONE-CLASS-ROW.                                        
005120     IF CEM-CLASS-TEXT (WK-SCAN-C-IDX) = WK-PROX-CI              
005130        MOVE CEM-CLASS-NUM (WK-SCAN-C-IDX) TO WK-PROX-CI-NUM     
005140     END-IF.                                                     
