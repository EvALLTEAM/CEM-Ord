000100*****************************************************************
000110* CEMDGN  -  SHARED DIAGNOSTIC / RETURN-STATUS AREA              
000120* USED ON THE CALL LINKAGE BETWEEN CEM0001 AND ITS SUBPROGRAMS   
000130* TO CARRY BACK PARSE ERRORS, PARSE WARNINGS AND SCORING NOTES.  
000140*****************************************************************
000150 01  CEM-DIAG-AREA.                                              
000160     03  CEM-DIAG-CODE           PIC X(01).                      
000170         88  CEM-DIAG-IS-OK          VALUE 'O'.                  
000180         88  CEM-DIAG-IS-WARNING     VALUE 'W'.                  
000190         88  CEM-DIAG-IS-FATAL       VALUE 'E'.                  
000200     03  CEM-DIAG-FILE-ID         PIC X(01).                     
000210         88  CEM-DIAG-FOR-GOLD        VALUE 'G'.                 
000220         88  CEM-DIAG-FOR-OUTPUT      VALUE 'O'.                 
000230     03  CEM-DIAG-LINE-NO         PIC 9(07) COMP.                
000240     03  CEM-DIAG-MESSAGE         PIC X(60).                     
000250     03  FILLER                   PIC X(11).                     
