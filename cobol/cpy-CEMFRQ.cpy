000100*****************************************************************
000110* CEMFRQ  -  DISTINCT-CLASS / FREQUENCY WORK TABLE, REBUILT BY   
000120* CEM0003 EACH TIME IT IS CALLED FOR ONE GOLD TEST CASE.  HOLDS  
000130* THE UNION OF GOLD AND OUTPUT CLASS VALUES FOR THE TEST CASE,   
000140* ORDERED BY NUMERIC VALUE, WITH THE GOLD AND OUTPUT FREQUENCY   
000150* OF EACH - THE BASIS FOR THE PROXIMITY-CEM CALCULATION.         
000160*****************************************************************
000170 01  CEM-CLASS-AREA.                                             
000180     03  CEM-CLASS-TOT             PIC 9(05) COMP.               
000190     03  CEM-CLASS-TB.                                           
000200         05  CEM-CLASS-ROW OCCURS 0 TO 200 TIMES                 
000210                     DEPENDING ON CEM-CLASS-TOT                  
000220                     INDEXED BY CEM-CLASS-IDX.                   
000230             10  CEM-CLASS-TEXT        PIC X(12).                
000240             10  CEM-CLASS-NUM         PIC S9(07)V9(04).         
000250             10  CEM-CLASS-GOLD-FREQ   PIC 9(07) COMP.           
000260             10  CEM-CLASS-OUT-FREQ    PIC 9(07) COMP.           
000270             10  CEM-CLASS-GOLD-FLAG   PIC X(01).                
000280                 88  CEM-CLASS-IS-GOLD     VALUE 'Y'.            
000290                 88  CEM-CLASS-NOT-GOLD    VALUE 'N'.            
000300             10  FILLER                PIC X(06).                
000310     03  FILLER                    PIC X(10).                    
