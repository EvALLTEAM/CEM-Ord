000100 IDENTIFICATION DIVISION.                                        
000110 PROGRAM-ID.  CEM0001.                                           
000120 AUTHOR.      R HALVORSEN.                                       
000130 INSTALLATION. EVALCTR DATA SERVICES.                            
000140 DATE-WRITTEN. 03/07/1988.                                       
000150 DATE-COMPILED.                                                  
000160 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.                  
000170*****************************************************************
000180* CEM0001 - CEM-ORD ORDINAL CLASSIFICATION EVALUATION - MAIN     
000190* DRIVER.  READS A GOLD STANDARD FILE AND A SYSTEM OUTPUT FILE   
000200* OF (TEST-CASE, ITEM-ID, CLASS) TRIPLES, SCORES EACH GOLD TEST  
000210* CASE BY THE CEM-ORD CLOSENESS MEASURE, AND WRITES RESULTS.TSV. 
000220*----------------------------------------------------------------
000230* CHANGE LOG                                                     
000240*   03/07/88  RH   0000  ORIGINAL PROGRAM FOR CEM-ORD PROJECT.   
000250*   04/19/88  RH   0005  ADDED GOLDIN/SYSIN DD MISSING CHECK -   
000260*                        SHOP OPERATOR RAN WITH NO DD CARDS.     
000270*   09/14/89  RH   0028  OUTPUT-ONLY TEST CASES NOW LISTED IN    
000280*                        RESULTS.TSV WITH A DASH SCORE.          
000290*   06/02/91  CDM  0044  MACRO AVERAGE COMPUTED FOR THE STATS    
000300*                        GROUP BUT NOT PRINTED - THEIR REQUEST.  
000310*   11/11/98  PLK  0102  Y2K REVIEW - NO DATE FIELDS IN THIS PGM,
000320*                        NO CHANGE REQUIRED.  SIGNED OFF PLK.    
000330*   07/30/02  DAS  0130  RESULTS.TSV COMMENT BLOCK REWORDED PER  
000340*                        EVALCTR STANDARDS MEMO 02-14.           
000350*   01/09/04  DAS  0141  RETURN-CODE 16 ON GOLD FILE ERROR SO THE
000360*                        JCL COND STEP WILL SKIP THE REPORT STEP.
000370*****************************************************************
000380 ENVIRONMENT DIVISION.                                           
000390 CONFIGURATION SECTION.                                          
000400 SOURCE-COMPUTER.   IBM-370.                                     
000410 OBJECT-COMPUTER.   IBM-370.                                     
000420 SPECIAL-NAMES.                                                  
000430     C01 IS TOP-OF-FORM                                          
000440     CLASS CEM-DIGITS IS '0' THRU '9'.                           
000450 INPUT-OUTPUT SECTION.                                           
000460 FILE-CONTROL.                                                   
000470     SELECT GOLDIN     ASSIGN TO GOLDIN                          
000480                        FILE STATUS IS GOLDIN-FS.                
000490     SELECT SYSIN      ASSIGN TO SYSIN                           
000500                        FILE STATUS IS SYSIN-FS.                 
000510     SELECT RESULTS    ASSIGN TO RESULTS                         
000520                        FILE STATUS IS RESULTS-FS.               
000530 DATA DIVISION.                                                  
000540 FILE SECTION.                                                   
000550 FD  GOLDIN                        RECORDING F.                  
000560 01  GOLDIN-REC                    PIC X(132).                   
000570 FD  SYSIN                         RECORDING F.                  
000580 01  SYSIN-REC                     PIC X(132).                   
000590 FD  RESULTS                       RECORDING F.                  
000600 01  RESULTS-REC                   PIC X(80).                    
000610*                                                                
000620 WORKING-STORAGE SECTION.
000630*
000640*    STANDALONE COUNTER FOR THE OPERATOR MESSAGE AT ABEND TIME -
000650*    NOT PART OF ANY RECORD, SO IT STAYS AT THE 77 LEVEL.
000660 77  WK-ABEND-CTR              PIC 9(03) COMP VALUE ZERO.
000670*
000680 01  WK-LITERALS.
000690     03  WK-PGM-NAME             PIC X(08) VALUE 'CEM0001'.      
000700     03  WK-PARSER-NAME          PIC X(08) VALUE 'CEM0002'.      
000710     03  WK-SCORER-NAME          PIC X(08) VALUE 'CEM0003'.      
000720     03  WK-QUOTE                PIC X(01) VALUE '"'.            
000730     03  WK-TAB-CHAR             PIC X(01) VALUE X'09'.          
000740     03  WK-DASH                 PIC X(01) VALUE '-'.
000750     03  FILLER                  PIC X(08).
000760*
000770 01  WK-FILE-STATUSES.                                           
000780     03  GOLDIN-FS               PIC XX.                         
000790         88  GOLDIN-OK               VALUE '00'.                 
000800         88  GOLDIN-EOF               VALUE '10'.                
000810         88  GOLDIN-NOT-FOUND         VALUE '35'.                
000820     03  SYSIN-FS                PIC XX.                         
000830         88  SYSIN-OK                 VALUE '00'.                
000840         88  SYSIN-EOF                 VALUE '10'.               
000850         88  SYSIN-NOT-FOUND           VALUE '35'.               
000860     03  RESULTS-FS              PIC XX.                         
000870         88  RESULTS-OK               VALUE '00'.                
000880     03  FILLER                  PIC X(01).
000890 01  WK-FILE-STATUSES-ALT REDEFINES WK-FILE-STATUSES.            
000900     03  WK-ALL-FS-VIEW           PIC X(02) OCCURS 3 TIMES.      
000910     03  FILLER                  PIC X(01).
000920*                                                                
000930 01  WK-RUN-SWITCHES.                                            
000940     03  WK-STOP-SWITCH           PIC X(01).                     
000950         88  WK-MUST-STOP             VALUE 'Y'.                 
000960         88  WK-MAY-CONTINUE          VALUE 'N'.                 
000970     03  WK-GOLD-LINE-COUNT       PIC 9(07) COMP.                
000980     03  WK-SYSIN-LINE-COUNT      PIC 9(07) COMP.                
000990     03  FILLER                   PIC X(01).
001000 01  WK-RUN-SWITCHES-ALT REDEFINES WK-RUN-SWITCHES.              
001010     03  FILLER                   PIC X(01).                     
001020     03  WK-RUN-COUNTS-VIEW       PIC 9(07) COMP OCCURS 2 TIMES. 
001030*                                                                
001040 01  WK-PARM-EDIT-WORK.                                          
001050     03  WK-EDIT-LINE-LEN         PIC 9(03) COMP.                
001060     03  WK-EDIT-LINE-NO          PIC 9(07) COMP.                
001070     03  FILLER                   PIC X(02).
001080*                                                                
001090 01  WK-SCORE-SCAN-WORK.                                         
001100     03  WK-GOLD-IDX              PIC 9(07) COMP.                
001110     03  WK-SYSIN-IDX             PIC 9(07) COMP.                
001120     03  WK-INNER-IDX             PIC 9(07) COMP.                
001130     03  WK-CASE-FOUND-SW         PIC X(01).                     
001140         88  WK-CASE-WAS-FOUND        VALUE 'Y'.                 
001150         88  WK-CASE-NOT-FOUND        VALUE 'N'.                 
001160     03  WK-OUT-DUP-SW            PIC X(01).                     
001170         88  WK-OUT-IS-DUP            VALUE 'Y'.                 
001180         88  WK-OUT-NOT-DUP           VALUE 'N'.                 
001190     03  FILLER                   PIC X(01).
001200 01  WK-SCORE-SCAN-ALT REDEFINES WK-SCORE-SCAN-WORK.             
001210     03  WK-SCAN-IDX-VIEW         PIC 9(07) COMP OCCURS 2 TIMES. 
001220     03  FILLER                   PIC X(02).                     
001230*                                                                
001240 01  WK-AVERAGE-WORK.                                            
001250     03  WK-AVG-SUM               PIC S9(05)V9(08).              
001260     03  WK-AVG-COUNT             PIC 9(05) COMP.                
001270     03  FILLER                   PIC X(03).
001280*                                                                
001290 01  WK-REPORT-EDIT.                                             
001300     03  WK-REPORT-SCORE-TEXT     PIC X(08).                     
001310     03  WK-REPORT-SCORE-NUM      PIC 9(01)V9(04).               
001320     03  WK-REPORT-SCORE-DISP     PIC 9.9999.                    
001330     03  WK-REPORT-LINE           PIC X(80).                     
001340     03  FILLER                   PIC X(04).
001350*                                                                
001360 COPY CEMDGN.                                                    
001370 COPY CEMTBL REPLACING ==:F:== BY ==G==.                         
001380 COPY CEMTBL REPLACING ==:F:== BY ==O==.                         
001390 COPY CEMSCR.                                                    
001400 COPY CEMFRQ.                                                    
001410 COPY CEMMTX.                                                    
001420 COPY CEMCUR.                                                    
001430 COPY CEMPARM.                                                   
001440*                                                                
001450 PROCEDURE DIVISION.                                             
001460*                                                                
001470 0000-MAIN-LINE.                                                 
001480     PERFORM 0100-VALIDATE-PARMS THRU 0100-EXIT.                 
001490     IF WK-MUST-STOP                                             
001500        GO TO 0000-MAIN-LINE-EXIT                                
001510     END-IF.                                                     
001520     PERFORM 0200-PARSE-BOTH-FILES THRU 0200-EXIT.               
001530     IF WK-MUST-STOP                                             
001540        GO TO 0000-MAIN-LINE-EXIT                                
001550     END-IF.                                                     
001560     PERFORM 0300-SCORE-TEST-CASES THRU 0300-EXIT.               
001570     PERFORM 0350-COMPUTE-MACRO-AVERAGE THRU 0350-EXIT.          
001580     PERFORM 0400-WRITE-REPORT THRU 0400-EXIT.                   
001590 0000-MAIN-LINE-EXIT.                                            
001600     GOBACK.                                                     
001610*                                                                
001620 0100-VALIDATE-PARMS.                                            
001630*    "PARAMETERS" IN THIS SHOP ARE DD CARDS - A MISSING GOLDIN
001640*    OR SYSIN DD MEANS THE JOB WAS SUBMITTED WITHOUT ITS TWO
001650*    REQUIRED INPUT FILES, SO WE TREAT OPEN FAILURE THE SAME AS
001660*    A BAD PARAMETER CARD - SHOW USAGE AND STOP THE RUN.
001670     SET WK-MAY-CONTINUE            TO TRUE.                     
001680     OPEN INPUT GOLDIN.                                          
001690     IF NOT GOLDIN-OK                                            
001700        PERFORM 0110-SHOW-USAGE-MSG THRU 0110-EXIT               
001710        DISPLAY '  GOLDIN DD MISSING OR EMPTY - FILE STATUS '    
001720                GOLDIN-FS                                        
001730        SET WK-MUST-STOP            TO TRUE                      
001740        GO TO 0100-EXIT                                          
001750     END-IF.                                                     
001760     OPEN INPUT SYSIN.                                           
001770     IF NOT SYSIN-OK                                             
001780        PERFORM 0110-SHOW-USAGE-MSG THRU 0110-EXIT               
001790        DISPLAY '  SYSIN DD MISSING OR EMPTY - FILE STATUS '     
001800                SYSIN-FS                                         
001810        SET WK-MUST-STOP            TO TRUE                      
001820        CLOSE GOLDIN                                             
001830     END-IF.                                                     
001840 0100-EXIT.                                                      
001850     EXIT.                                                       
001860*                                                                
001870 0110-SHOW-USAGE-MSG.                                            
001880     DISPLAY '****************************************'.         
001890     DISPLAY '* ' WK-PGM-NAME ' - USAGE ERROR'.                  
001900     DISPLAY '* SUPPLY A GOLDIN DD AND A SYSIN DD -'.            
001910     DISPLAY '* GOLD STANDARD FILE AND SYSTEM OUTPUT'.           
001920     DISPLAY '* FILE, BOTH THREE-COLUMN TAB TEXT.'.              
001930     DISPLAY '****************************************'.         
001940 0110-EXIT.                                                      
001950     EXIT.                                                       
001960*                                                                
001970 0200-PARSE-BOTH-FILES.                                          
001980     SET CEM-PARM-GOLD-FILE          TO TRUE.
001990     SET CEM-PARM-STRICT-EDIT        TO TRUE.
002000     MOVE ZERO                       TO CEM-PARM-COUNTS.
002010     MOVE ZERO                       TO CEM-PARM-WFRQ-TOT.
002020     MOVE ZERO                       TO CEM-G-TOT
002030                                        WK-GOLD-LINE-COUNT.
002040     PERFORM 0210-PARSE-ONE-FILE THRU 0210-EXIT.
002050     CLOSE GOLDIN.                                               
002060     IF WK-MUST-STOP                                             
002070        CLOSE SYSIN                                              
002080        GO TO 0200-EXIT                                          
002090     END-IF.                                                     
002100     SET CEM-PARM-OUTPUT-FILE        TO TRUE.
002110     SET CEM-PARM-LENIENT-EDIT       TO TRUE.
002120     MOVE ZERO                       TO CEM-PARM-COUNTS.
002130     MOVE ZERO                       TO CEM-PARM-WFRQ-TOT.
002140     MOVE ZERO                       TO CEM-O-TOT
002150                                        WK-SYSIN-LINE-COUNT.
002160     PERFORM 0220-PARSE-SYSIN-FILE THRU 0220-EXIT.
002170     CLOSE SYSIN.                                                
002180 0200-EXIT.                                                      
002190     EXIT.                                                       
002200*                                                                
002210 0210-PARSE-ONE-FILE.                                            
002220     READ GOLDIN.                                                
002230     PERFORM 0212-EDIT-ONE-GOLD-LINE                             
002240        UNTIL GOLDIN-EOF OR WK-MUST-STOP.                        
002250     IF WK-MUST-STOP                                             
002260        GO TO 0210-EXIT                                          
002270     END-IF.                                                     
002280     IF WK-GOLD-LINE-COUNT = ZERO                                
002290        OR CEM-PARM-LINES-3-COLUMN = ZERO                        
002300        DISPLAY 'GOLDIN HAS NO USABLE DATA - RUN STOPPED'        
002310        SET WK-MUST-STOP             TO TRUE                     
002320     END-IF.                                                     
002330 0210-EXIT.                                                      
002340     EXIT.                                                       
002350*                                                                
002360 0212-EDIT-ONE-GOLD-LINE.                                        
002370     ADD 1                           TO WK-GOLD-LINE-COUNT.      
002380     MOVE WK-GOLD-LINE-COUNT         TO CEM-PARM-LINE-NO.        
002390     MOVE GOLDIN-REC                 TO CEM-PARM-RAW-LINE.       
002400     PERFORM 0213-COMPUTE-LINE-LEN THRU 0213-EXIT.               
002410     CALL WK-PARSER-NAME USING CEM-PARM-AREA CEM-DIAG-AREA       
002420                               CEM-G-TABLE                       
002430        ON EXCEPTION PERFORM 0900-RAISE-CALL-ERROR THRU 0900-EXIT
002440     END-CALL.                                                   
002450     IF CEM-DIAG-IS-FATAL                                        
002460        DISPLAY 'GOLDIN LINE ' WK-GOLD-LINE-COUNT ': '           
002470                CEM-DIAG-MESSAGE                                 
002480        SET WK-MUST-STOP             TO TRUE                     
002490        GO TO 0212-EXIT                                          
002500     END-IF.                                                     
002510     IF CEM-DIAG-IS-WARNING                                      
002520        DISPLAY 'GOLDIN LINE ' WK-GOLD-LINE-COUNT ': '           
002530                CEM-DIAG-MESSAGE                                 
002540     END-IF.                                                     
002550     READ GOLDIN.                                                
002560 0212-EXIT.                                                      
002570     EXIT.                                                       
002580*                                                                
002590*    FINDS THE LAST NON-BLANK COLUMN OF THE RAW LINE JUST READ   
002600*    SO CEM0002 KNOWS HOW FAR TO SCAN FOR TAB-DELIMITED COLUMNS. 
002610*    NO LENGTH/TRIM FUNCTION IS USED - EVALCTR STANDARD.         
002620 0213-COMPUTE-LINE-LEN.                                          
002630     MOVE ZERO                       TO WK-EDIT-LINE-LEN.        
002640     PERFORM 0214-TEST-ONE-POSITION                              
002650        VARYING WK-EDIT-LINE-NO FROM 1 BY 1                      
002660        UNTIL WK-EDIT-LINE-NO > 132.                             
002670     MOVE WK-EDIT-LINE-LEN            TO CEM-PARM-LINE-LEN.      
002680 0213-EXIT.                                                      
002690     EXIT.                                                       
002700*                                                                
002710 0214-TEST-ONE-POSITION.                                         
002720     IF CEM-PARM-RAW-LINE (WK-EDIT-LINE-NO:1) NOT = SPACE        
002730        MOVE WK-EDIT-LINE-NO          TO WK-EDIT-LINE-LEN        
002740     END-IF.                                                     
002750*                                                                
002760 0220-PARSE-SYSIN-FILE.                                          
002770     READ SYSIN.                                                 
002780     PERFORM 0222-EDIT-ONE-SYSIN-LINE                            
002790        UNTIL SYSIN-EOF OR WK-MUST-STOP.                         
002800     IF WK-SYSIN-LINE-COUNT = ZERO                               
002810        OR CEM-PARM-LINES-3-COLUMN = ZERO                        
002820        DISPLAY 'SYSIN HAS NO USABLE DATA - RUN STOPPED'         
002830        SET WK-MUST-STOP             TO TRUE                     
002840     END-IF.                                                     
002850 0220-EXIT.                                                      
002860     EXIT.                                                       
002870*                                                                
002880 0222-EDIT-ONE-SYSIN-LINE.                                       
002890     ADD 1                           TO WK-SYSIN-LINE-COUNT.     
002900     MOVE WK-SYSIN-LINE-COUNT        TO CEM-PARM-LINE-NO.        
002910     MOVE SYSIN-REC                  TO CEM-PARM-RAW-LINE.       
002920     PERFORM 0213-COMPUTE-LINE-LEN THRU 0213-EXIT.               
002930     CALL WK-PARSER-NAME USING CEM-PARM-AREA CEM-DIAG-AREA       
002940                               CEM-O-TABLE                       
002950        ON EXCEPTION PERFORM 0900-RAISE-CALL-ERROR THRU 0900-EXIT
002960     END-CALL.                                                   
002970     IF CEM-DIAG-IS-WARNING OR CEM-DIAG-IS-FATAL                 
002980        DISPLAY 'SYSIN LINE ' WK-SYSIN-LINE-COUNT ': '           
002990                CEM-DIAG-MESSAGE                                 
003000     END-IF.                                                     
003010     IF CEM-PARM-MUST-STOP                                       
003020        SET WK-MUST-STOP             TO TRUE                     
003030        GO TO 0222-EXIT                                          
003040     END-IF.                                                     
003050     READ SYSIN.                                                 
003060 0222-EXIT.                                                      
003070     EXIT.                                                       
003080*                                                                
003090 0300-SCORE-TEST-CASES.                                          
003100     MOVE ZERO                       TO CEM-SCORE-TOT.           
003110     PERFORM 0310-SCORE-ONE-GOLD-CASE                            
003120        VARYING WK-GOLD-IDX FROM 1 BY 1                          
003130        UNTIL WK-GOLD-IDX > CEM-G-TOT.                           
003140     MOVE ZERO                       TO CEM-OUTONLY-TOT.         
003150     PERFORM 0320-CHECK-ONE-SYSIN-CASE                           
003160        VARYING WK-SYSIN-IDX FROM 1 BY 1                         
003170        UNTIL WK-SYSIN-IDX > CEM-O-TOT.                          
003180 0300-EXIT.                                                      
003190     EXIT.                                                       
003200*                                                                
003210 0310-SCORE-ONE-GOLD-CASE.                                       
003220*    ONLY THE FIRST APPEARANCE OF EACH GOLD TEST CASE DRIVES A   
003230*    CALL TO THE SCORER - LATER ITEM ROWS FOR THE SAME CASE ARE  
003240*    SKIPPED HERE (CEM0003 SCANS THE WHOLE TABLE FOR THE CASE).  
003250     SET WK-CASE-NOT-FOUND           TO TRUE.                    
003260     PERFORM 0311-SEEK-EARLIER-ROW                               
003270        VARYING WK-INNER-IDX FROM 1 BY 1                         
003280        UNTIL WK-INNER-IDX >= WK-GOLD-IDX                        
003290        OR WK-CASE-WAS-FOUND.                                    
003300     IF WK-CASE-WAS-FOUND                                        
003310        GO TO 0310-EXIT                                          
003320     END-IF.                                                     
003330     ADD 1                           TO CEM-SCORE-TOT.           
003340     MOVE CEM-G-TEST-CASE (WK-GOLD-IDX)                          
003350                          TO CEM-SCORE-TEST-CASE (CEM-SCORE-TOT).
003360     MOVE CEM-G-TEST-CASE (WK-GOLD-IDX)                          
003370                          TO CEM-CUR-TEST-CASE.                  
003380     SET CEM-CUR-NOT-IN-OUTPUT       TO TRUE.                    
003390     CALL WK-SCORER-NAME USING CEM-G-TABLE CEM-O-TABLE           
003400                               CEM-CLASS-AREA CEM-MTX-AREA       
003410                               CEM-CUR-CASE-AREA                 
003420        ON EXCEPTION PERFORM 0900-RAISE-CALL-ERROR THRU 0900-EXIT
003430     END-CALL.                                                   
003440     IF CEM-CUR-FOUND-IN-OUTPUT                                  
003450        SET CEM-SCORE-EXISTS (CEM-SCORE-TOT) TO TRUE             
003460     ELSE                                                        
003470        SET CEM-SCORE-MISSING (CEM-SCORE-TOT) TO TRUE            
003480     END-IF.                                                     
003490     MOVE CEM-CUR-SCORE                                          
003500             TO CEM-SCORE-VALUE (CEM-SCORE-TOT).                 
003510 0310-EXIT.                                                      
003520     EXIT.                                                       
003530*                                                                
003540 0311-SEEK-EARLIER-ROW.                                          
003550     IF CEM-G-TEST-CASE (WK-INNER-IDX) =                         
003560        CEM-G-TEST-CASE (WK-GOLD-IDX)                            
003570        SET WK-CASE-WAS-FOUND        TO TRUE                     
003580     END-IF.                                                     
003590*                                                                
003600 0320-CHECK-ONE-SYSIN-CASE.                                      
003610*    A SYSIN TEST CASE THAT NEVER APPEARS IN THE GOLD IS LISTED  
003620*    IN THE REPORT WITH A DASH - IT CAN NEVER RECEIVE A SCORE.   
003630     SET WK-CASE-NOT-FOUND           TO TRUE.                    
003640     PERFORM 0321-SEEK-IN-GOLD                                   
003650        VARYING WK-INNER-IDX FROM 1 BY 1                         
003660        UNTIL WK-INNER-IDX > CEM-G-TOT                           
003670        OR WK-CASE-WAS-FOUND.                                    
003680     IF WK-CASE-WAS-FOUND                                        
003690        GO TO 0320-EXIT                                          
003700     END-IF.                                                     
003710     SET WK-OUT-NOT-DUP              TO TRUE.                    
003720     PERFORM 0322-SEEK-EARLIER-OUTONLY                           
003730        VARYING WK-INNER-IDX FROM 1 BY 1                         
003740        UNTIL WK-INNER-IDX >= WK-SYSIN-IDX                       
003750        OR WK-OUT-IS-DUP.                                        
003760     IF WK-OUT-IS-DUP                                            
003770        GO TO 0320-EXIT                                          
003780     END-IF.                                                     
003790     ADD 1                           TO CEM-OUTONLY-TOT.         
003800     MOVE CEM-O-TEST-CASE (WK-SYSIN-IDX)                         
003810             TO CEM-OUTONLY-TEST-CASE (CEM-OUTONLY-TOT).         
003820 0320-EXIT.                                                      
003830     EXIT.                                                       
003840*                                                                
003850 0321-SEEK-IN-GOLD.                                              
003860     IF CEM-G-TEST-CASE (WK-INNER-IDX) =                         
003870        CEM-O-TEST-CASE (WK-SYSIN-IDX)                           
003880        SET WK-CASE-WAS-FOUND        TO TRUE                     
003890     END-IF.                                                     
003900*                                                                
003910 0322-SEEK-EARLIER-OUTONLY.                                      
003920     IF CEM-O-TEST-CASE (WK-INNER-IDX) =                         
003930        CEM-O-TEST-CASE (WK-SYSIN-IDX)                           
003940        SET WK-OUT-IS-DUP            TO TRUE                     
003950     END-IF.                                                     
003960*                                                                
003970 0350-COMPUTE-MACRO-AVERAGE.                                     
003980*    KEPT FOR THE STATS GROUP'S OWN ANALYSIS - RESULTS.TSV DOES  
003990*    NOT PRINT THIS FIGURE.                                      
004000     MOVE ZERO                       TO WK-AVG-SUM               
004010                                        WK-AVG-COUNT.            
004020     PERFORM 0351-ADD-ONE-SCORE                                  
004030        VARYING WK-GOLD-IDX FROM 1 BY 1                          
004040        UNTIL WK-GOLD-IDX > CEM-SCORE-TOT.                       
004050     IF WK-AVG-COUNT = ZERO                                      
004060        SET CEM-MACRO-AVG-NULL       TO TRUE                     
004070        MOVE ZERO                    TO CEM-MACRO-AVERAGE        
004080     ELSE                                                        
004090        SET CEM-MACRO-AVG-EXISTS     TO TRUE                     
004100        COMPUTE CEM-MACRO-AVERAGE ROUNDED =                      
004110           WK-AVG-SUM / WK-AVG-COUNT                             
004120     END-IF.                                                     
004130 0350-EXIT.                                                      
004140     EXIT.                                                       
004150*                                                                
004160 0351-ADD-ONE-SCORE.                                             
004170     ADD CEM-SCORE-VALUE (WK-GOLD-IDX) TO WK-AVG-SUM.            
004180     ADD 1                           TO WK-AVG-COUNT.            
004190*                                                                
004200 0400-WRITE-REPORT.                                              
004210     OPEN OUTPUT RESULTS.                                        
004220     PERFORM 0410-WRITE-HEADER-BLOCK THRU 0410-EXIT.             
004230     PERFORM 0420-WRITE-GOLD-DETAIL-LINES THRU 0420-EXIT.        
004240     PERFORM 0430-WRITE-OUTPUT-ONLY-LINES THRU 0430-EXIT.        
004250     CLOSE RESULTS.                                              
004260 0400-EXIT.                                                      
004270     EXIT.                                                       
004280*                                                                
004290 0410-WRITE-HEADER-BLOCK.                                        
004300     MOVE '# CEM-ORD ORDINAL CLASSIFICATION EVALUATION REPORT'   
004310                                     TO RESULTS-REC.             
004320     WRITE RESULTS-REC.                                          
004330     MOVE '# SANCHEZ-MONEDERO ET AL, A GUIDE FOR ORDINAL'        
004340                                     TO RESULTS-REC.             
004350     WRITE RESULTS-REC.                                          
004360     MOVE '# CLASSIFICATION MEASURES, PATTERN RECOGNITION 2020.' 
004370                                     TO RESULTS-REC.             
004380     WRITE RESULTS-REC.                                          
004390     MOVE '# SYSTEM OUTPUT FILE: SYSIN'                          
004400                                     TO RESULTS-REC.             
004410     WRITE RESULTS-REC.                                          
004420     MOVE '# ONE ROW PER TEST CASE - SCORE OR A DASH IF NONE.'   
004430                                     TO RESULTS-REC.             
004440     WRITE RESULTS-REC.                                          
004450     MOVE '# MEASURES: CEM-ORD'      TO RESULTS-REC.             
004460     WRITE RESULTS-REC.                                          
004470     STRING WK-QUOTE DELIMITED SIZE
004480            'Test Case'      DELIMITED SIZE
004490            WK-QUOTE DELIMITED SIZE
004500            WK-TAB-CHAR      DELIMITED SIZE
004510            WK-QUOTE DELIMITED SIZE
004520            'CEM-Ord'        DELIMITED SIZE
004530            WK-QUOTE DELIMITED SIZE
004540       INTO RESULTS-REC.
004550     WRITE RESULTS-REC.                                          
004560 0410-EXIT.                                                      
004570     EXIT.                                                       
004580*                                                                
004590 0420-WRITE-GOLD-DETAIL-LINES.                                   
004600     PERFORM 0421-WRITE-ONE-GOLD-LINE                            
004610        VARYING WK-GOLD-IDX FROM 1 BY 1                          
004620        UNTIL WK-GOLD-IDX > CEM-SCORE-TOT.                       
004630 0420-EXIT.                                                      
004640     EXIT.                                                       
004650*                                                                
004660 0421-WRITE-ONE-GOLD-LINE.                                       
004670     IF CEM-SCORE-MISSING (WK-GOLD-IDX)                          
004680        MOVE WK-DASH                 TO WK-REPORT-SCORE-TEXT     
004690     ELSE                                                        
004700        PERFORM 0422-EDIT-SCORE-4-DEC THRU 0422-EXIT             
004710     END-IF.                                                     
004720     STRING WK-QUOTE DELIMITED SIZE                              
004730            CEM-SCORE-TEST-CASE (WK-GOLD-IDX) DELIMITED BY SPACE 
004740            WK-QUOTE DELIMITED SIZE                              
004750            WK-TAB-CHAR      DELIMITED SIZE                      
004760            WK-QUOTE DELIMITED SIZE                              
004770            WK-REPORT-SCORE-TEXT DELIMITED BY SPACE              
004780            WK-QUOTE DELIMITED SIZE                              
004790       INTO RESULTS-REC.                                         
004800     WRITE RESULTS-REC.                                          
004810 0421-EXIT.                                                      
004820     EXIT.                                                       
004830*                                                                
004840 0422-EDIT-SCORE-4-DEC.                                          
004850     COMPUTE WK-REPORT-SCORE-NUM ROUNDED =                       
004860        CEM-SCORE-VALUE (WK-GOLD-IDX).                           
004870     MOVE WK-REPORT-SCORE-NUM        TO WK-REPORT-SCORE-DISP.    
004880     MOVE WK-REPORT-SCORE-DISP       TO WK-REPORT-SCORE-TEXT.    
004890 0422-EXIT.                                                      
004900     EXIT.                                                       
004910*                                                                
004920 0430-WRITE-OUTPUT-ONLY-LINES.                                   
004930     PERFORM 0431-WRITE-ONE-OUTONLY-LINE                         
004940        VARYING WK-SYSIN-IDX FROM 1 BY 1                         
004950        UNTIL WK-SYSIN-IDX > CEM-OUTONLY-TOT.                    
004960 0430-EXIT.                                                      
004970     EXIT.                                                       
004980*                                                                
004990 0431-WRITE-ONE-OUTONLY-LINE.                                    
005000     STRING WK-QUOTE DELIMITED SIZE                              
005010            CEM-OUTONLY-TEST-CASE (WK-SYSIN-IDX)                 
005020                             DELIMITED BY SPACE                  
005030            WK-QUOTE DELIMITED SIZE                              
005040            WK-TAB-CHAR      DELIMITED SIZE                      
005050            WK-QUOTE DELIMITED SIZE                              
005060            WK-DASH          DELIMITED SIZE                      
005070            WK-QUOTE DELIMITED SIZE                              
005080       INTO RESULTS-REC.                                         
005090     WRITE RESULTS-REC.                                          
005100*                                                                
005110 0900-RAISE-CALL-ERROR.
005120     ADD 1                           TO WK-ABEND-CTR.
005130     DISPLAY '**** CEM0001 - CALL FAILED - PGM NOT FOUND ****'.
005140     DISPLAY '**** CALL FAILURES THIS RUN: ' WK-ABEND-CTR.
005150     MOVE 16                         TO RETURN-CODE.
005160     GOBACK.
005170 0900-EXIT.
005180     EXIT.                                                       
