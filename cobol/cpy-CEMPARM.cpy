000100*****************************************************************
000110* CEMPARM  -  CALL LINKAGE PARAMETER AREA FOR CEM0002.  CEM0001  
000120* SETS CEM-PARM-MODE TO SELECT STRICT (GOLD) OR LENIENT (OUTPUT) 
000130* EDITING BEFORE EACH CALL, PASSES THE RAW LINE JUST READ, AND   
000140* INSPECTS CEM-PARM-STOP-SWITCH / CEM-DIAG-AREA ON RETURN.       
000150*****************************************************************
000160 01  CEM-PARM-AREA.                                              
000170     03  CEM-PARM-MODE            PIC X(01).                     
000180         88  CEM-PARM-STRICT-EDIT     VALUE 'S'.                 
000190         88  CEM-PARM-LENIENT-EDIT    VALUE 'L'.                 
000200     03  CEM-PARM-FILE-ID          PIC X(01).                    
000210         88  CEM-PARM-GOLD-FILE       VALUE 'G'.                 
000220         88  CEM-PARM-OUTPUT-FILE     VALUE 'O'.                 
000230     03  CEM-PARM-LINE-NO          PIC 9(07) COMP.               
000240     03  CEM-PARM-LINE-LEN         PIC 9(03) COMP.               
000250     03  CEM-PARM-RAW-LINE         PIC X(132).                   
000260     03  CEM-PARM-COUNTS.                                        
000270         05  CEM-PARM-LINES-READ      PIC 9(07) COMP.            
000280         05  CEM-PARM-LINES-STORED    PIC 9(07) COMP.            
000290         05  CEM-PARM-LINES-3-COLUMN  PIC 9(07) COMP.            
000300     03  FILLER REDEFINES CEM-PARM-COUNTS.
000310         05  CEM-PARM-COUNT-TB OCCURS 3 TIMES PIC 9(07) COMP.
000320     03  CEM-PARM-STOP-SWITCH      PIC X(01).
000330         88  CEM-PARM-MUST-STOP       VALUE 'Y'.
000340         88  CEM-PARM-MAY-CONTINUE    VALUE 'N'.
000350*    WHOLE-FILE DISTINCT CLASS FREQUENCY - ONE ROW PER CLASS
000360*    VALUE SEEN IN THE FILE.  RESET BY CEM0001 BEFORE EACH
000370*    FILE PASS.  KEPT FOR THE AUDIT TRAIL - NOT READ BACK.
000380     03  CEM-PARM-WFRQ-TOT         PIC 9(03) COMP.
000390     03  CEM-PARM-WFRQ-TB OCCURS 25 TIMES
000400                     INDEXED BY CEM-PARM-WFRQ-IDX.
000410         05  CEM-PARM-WFRQ-VALUE      PIC S9(07)V9(04).
000420         05  CEM-PARM-WFRQ-COUNT      PIC 9(07) COMP.
000430         05  FILLER                   PIC X(04).
000440     03  FILLER                    PIC X(20).                    
